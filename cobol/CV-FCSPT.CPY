000100      *----------------------------------------------------------------*
000200      *    CV-FCSPT.CPY  -  FORECAST-POINT RECORD LAYOUT
000300      *    HISTORY AND MANUAL PROJECTION FIGURES FOR ONE COMPANY.
000400      *    INPUT IS PRESORTED BY COMPANY, TYPE (H BEFORE P), YEAR.
000500      *    R.AVILA   14.05.1991   ORIGINAL LAYOUT (REQ CV-0031)
000600      *----------------------------------------------------------------*
000700       01  REG::.
000800           03  FP::-COMPANY-ID         PIC  X(010).
000900           03  FP::-RECORD-TYPE        PIC  X(001).
001000      *        'H' HISTORICAL  /  'P' PROJECTION
001100           03  FP::-YEAR               PIC  9(004).
001200           03  FP::-VALUE              PIC  S9(013)V99.
001300      *        REVENUE OR EBITDA FOR THE YEAR, EXPECTED NON-NEGATIVE
001400           03  FILLER                  PIC  X(010).
001500      *----------------------------------------------------------------*
