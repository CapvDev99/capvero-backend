000100      *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.                     CV000075.
000500       AUTHOR.                         JLM.
000600       INSTALLATION.                   CAPVERO SUCCESSION ADVISORY.
000700       DATE-WRITTEN.                   09 AUG 1993.
000800       DATE-COMPILED.
000900       SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000      *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NAME     : CV000075 ---> SCENARIO GENERATION - PRINCIPAL *
001400      *     *----------------------------------------------------------*
001500      *     *#TYPE     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALYST  : JLM                                          *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCTION : READS BASE FORECAST-PREDICTION RECORDS         *
002000      *     *            ALREADY CARRYING MODEL-DERIVED LOWER/UPPER     *
002100      *     *            BOUNDS (THE STATISTICAL MODEL ITSELF RUNS      *
002200      *     *            OUTSIDE THIS SYSTEM), CALLS CV000018 ONCE FOR  *
002300      *     *            THE BEST CASE AND ONCE FOR THE WORST CASE, AND *
002400      *     *            WRITES BOTH RESULTING RECORDS TO THE OUTPUT    *
002500      *     *            FORECAST-PREDICTION FILE.                      *
002600      *     *----------------------------------------------------------*
002700      *     * VERSION 01   -   JLM              -   09.08.1993          *
002800      *     *----------------------------------------------------------*
002900      *----------------------------------------------------------------*
003000      *    CHANGE LOG                                                  *
003100      *----------------------------------------------------------------*
003200      *  09.08.1993  JLM  ORIGINAL PROGRAM (REQ CV-0049)                *
003300      *  30.11.1996  JLM  WARNING TEXT ON THE BASE RECORD IS NOW        *
003400      *                   CARRIED THROUGH TO BEST AND WORST UNCHANGED   *
003500      *                   - PRIOR VERSION BLANKED IT (REQ CV-0041)      *
003600      *  27.01.1999  DKS  YEAR-2000 REVIEW - FR-YEAR IS ALREADY 4       *
003700      *                   DIGITS, NO CHANGE REQUIRED (Y2K AUDIT 98-25)  *
003800      *  14.04.2005  PVN  BASE RECORD IS NOW ALSO COPIED THROUGH TO     *
003900      *                   THE OUTPUT FILE - PRIOR VERSION ONLY WROTE    *
004000      *                   BEST AND WORST, DROPPING THE BASE PREDICTION  *
004100      *                   (REQ CV-0071)                                 *
004200      *  22.10.2008  PVN  DOCUMENTED HALF-UP SUBSTITUTE FOR THE HOST    *
004300      *                   HALF-EVEN ROUNDING RULE (REQ CV-0089)         *
004400      *----------------------------------------------------------------*
004500      *================================================================*
004600       ENVIRONMENT                     DIVISION.
004700      *================================================================*
004800       CONFIGURATION                   SECTION.
004900      *----------------------------------------------------------------*
005000       SPECIAL-NAMES.
005100           C01                         IS TOP-OF-FORM.
005200      *----------------------------------------------------------------*
005300       INPUT-OUTPUT                    SECTION.
005400      *----------------------------------------------------------------*
005500       FILE-CONTROL.
005600      *
005700      *  ---> Arquivo de entrada - previsoes BASE ja com limites do
005800      *       modelo estatistico externo
005900           SELECT ARQ-FCSPR-BASE       ASSIGN TO 'FORECAST-BASE-IN'
006000                  ORGANIZATION         IS LINE SEQUENTIAL
006100                  FILE STATUS          IS FS-FCSPR-BASE.
006200      *
006300      *  ---> Arquivo de saida - FORECAST-PREDICTION (BASE+BEST+WORST)
006400           SELECT ARQ-FCSPR-OUT        ASSIGN TO 'FORECAST-PREDICTION'
006500                  ORGANIZATION         IS LINE SEQUENTIAL
006600                  FILE STATUS          IS FS-FCSPR-OUT.
006700      *
006800      *================================================================*
006900       DATA                            DIVISION.
007000      *================================================================*
007100       FILE                            SECTION.
007200      *----------------------------------------------------------------*
007300       FD  ARQ-FCSPR-BASE              VALUE OF FILE-ID IS
007400                                                'FORECAST-BASE-IN'
007500           LABEL RECORDS               IS STANDARD
007600           DATA RECORD                 IS REG-FDB.
007700       COPY 'CV-FCSPR.CPY'             REPLACING ==::== BY == -FDB ==.
007800      *
007900       FD  ARQ-FCSPR-OUT               VALUE OF FILE-ID IS
008000                                                'FORECAST-PREDICTION'
008100           LABEL RECORDS               IS STANDARD
008200           DATA RECORD                 IS REG-FDO.
008300       COPY 'CV-FCSPR.CPY'             REPLACING ==::== BY == -FDO ==.
008400      *
008500      *----------------------------------------------------------------*
008600       WORKING-STORAGE                 SECTION.
008700      *----------------------------------------------------------------*
008800       77  FILLER                      PIC  X(032)         VALUE
008900           'III  WORKING STORAGE SECTION III'.
009000      *
009100       77  WSS-FIM-ARQ-BASE            PIC  X(001)         VALUE 'N'.
009200           88  WSS-FIM-BASE            VALUE 'S'.
009300      *
009400      *----------------------------------------------------------------*
009500      *    VARIAVEIS - FILE STATUS
009600      *----------------------------------------------------------------*
009700       01  WSS-FILE-STATUS.
009800           03  FS-FCSPR-BASE           PIC  X(002)         VALUE SPACES.
009900           03  FS-FCSPR-OUT            PIC  X(002)         VALUE SPACES.
010000      *
010100      *----------------------------------------------------------------*
010200      *    AREA DE CHAMADA AO CV000018 - RESULTADO BEST OU WORST
010300      *----------------------------------------------------------------*
010400           COPY 'CV-FCSPR.CPY'         REPLACING ==::== BY == -WKO ==.
010500      *
010600       01  WSS-CENARIO                 PIC  X(005)         VALUE SPACES.
010700      *
010800       01  WSS-CENARIO-VIEW            REDEFINES WSS-CENARIO.
010900           03  WSS-CENARIO-1A          PIC  X(001).
011000           03  FILLER                  PIC  X(004).
011100      *
011200      *----------------------------------------------------------------*
011300      *    VISAO ALFANUMERICA DO ANO - USADA NAS MENSAGENS DE ERRO
011400      *----------------------------------------------------------------*
011500       01  WSS-ANO-EDITADO             PIC  9(004)         VALUE ZEROS.
011600       01  WSS-ANO-ALFA-REDEF          REDEFINES WSS-ANO-EDITADO
011700                                       PIC  X(004).
011800      *
011900      *----------------------------------------------------------------*
012000      *    CONTADORES DE CONTROLE
012100      *----------------------------------------------------------------*
012200       01  WSS-TOTAIS-GERAIS.
012300           03  WSS-TOT-LIDOS           PIC  9(007)         COMP
012400                                                            VALUE ZEROS.
012500           03  WSS-TOT-GRAVADOS        PIC  9(007)         COMP
012600                                                            VALUE ZEROS.
012700      *
012800       01  WSS-TOTAIS-TAB              REDEFINES WSS-TOTAIS-GERAIS.
012900           03  WSS-TOT-ITEM            PIC  9(007)         COMP
013000                                       OCCURS 2 TIMES.
013100      *
013200      *----------------------------------------------------------------*
013300       01  FILLER                      PIC  X(032)         VALUE
013400           'FFF  FIM DA WORKING-STORAGE  FFF'.
013500      *----------------------------------------------------------------*
013600      *================================================================*
013700       PROCEDURE                       DIVISION.
013800      *================================================================*
013900       RT-PRINCIPAL                    SECTION.
014000      *  ---> Processamento principal
014100      *----------------------------------------------------------------*
014200      *
014300           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
014400      *
014500           PERFORM RT-PROCESSA-BASE
014600              THRU RT-PROCESSA-BASEX
014700              UNTIL WSS-FIM-BASE.
014800      *
014900           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
015000      *
015100           GOBACK.
015200      *
015300       RT-PRINCIPALX.
015400           EXIT.
015500      *
015600      *----------------------------------------------------------------*
015700       RT-INICIALIZAR                  SECTION.
015800      *  ---> Abre arquivos e le o primeiro registro base
015900      *----------------------------------------------------------------*
016000      *
016100           OPEN INPUT ARQ-FCSPR-BASE.
016200           OPEN OUTPUT ARQ-FCSPR-OUT.
016300      *
016400           PERFORM RT-LER-BASE         THRU RT-LER-BASEX.
016500      *
016600       RT-INICIALIZARX.
016700           EXIT.
016800      *
016900      *----------------------------------------------------------------*
017000       RT-LER-BASE                     SECTION.
017100      *  ---> Leitura do arquivo de previsoes base
017200      *----------------------------------------------------------------*
017300      *
017400           READ ARQ-FCSPR-BASE
017500              AT END
017600                 MOVE 'S'              TO WSS-FIM-ARQ-BASE
017700           END-READ.
017800      *
017900       RT-LER-BASEX.
018000           EXIT.
018100      *
018200      *----------------------------------------------------------------*
018300       RT-PROCESSA-BASE                SECTION.
018400      *  ---> Grava a base recebida e gera BEST e WORST a partir dela
018500      *----------------------------------------------------------------*
018600      *
018700           ADD 1                       TO WSS-TOT-LIDOS.
018800      *
018900           MOVE FR-FDB-COMPANY-ID      TO FR-FDO-COMPANY-ID.
019000           MOVE FR-FDB-YEAR            TO FR-FDO-YEAR.
019100           MOVE 'BASE '                TO FR-FDO-SCENARIO.
019200           MOVE FR-FDB-PREDICTED       TO FR-FDO-PREDICTED.
019300           MOVE FR-FDB-LOWER           TO FR-FDO-LOWER.
019400           MOVE FR-FDB-UPPER           TO FR-FDO-UPPER.
019500           MOVE FR-FDB-WARNING         TO FR-FDO-WARNING.
019600      *
019700           WRITE REG-FDO.
019800           ADD 1                       TO WSS-TOT-GRAVADOS.
019900      *
020000           MOVE 'BEST '                TO WSS-CENARIO.
020100           CALL 'CV000018'             USING WSS-CENARIO, REG-FDB,
020200                                              REG-WKO.
020300           PERFORM RT-GRAVA-CENARIO    THRU RT-GRAVA-CENARIOX.
020400      *
020500           MOVE 'WORST'                TO WSS-CENARIO.
020600           CALL 'CV000018'             USING WSS-CENARIO, REG-FDB,
020700                                              REG-WKO.
020800           PERFORM RT-GRAVA-CENARIO    THRU RT-GRAVA-CENARIOX.
020900      *
021000           PERFORM RT-LER-BASE         THRU RT-LER-BASEX.
021100      *
021200       RT-PROCESSA-BASEX.
021300           EXIT.
021400      *
021500      *----------------------------------------------------------------*
021600       RT-GRAVA-CENARIO                SECTION.
021700      *  ---> Grava o registro devolvido pelo CV000018 no arquivo de
021800      *       saida
021900      *----------------------------------------------------------------*
022000      *
022100           MOVE FR-WKO-COMPANY-ID      TO FR-FDO-COMPANY-ID.
022200           MOVE FR-WKO-YEAR            TO FR-FDO-YEAR.
022300           MOVE FR-WKO-SCENARIO        TO FR-FDO-SCENARIO.
022400           MOVE FR-WKO-PREDICTED       TO FR-FDO-PREDICTED.
022500           MOVE FR-WKO-LOWER           TO FR-FDO-LOWER.
022600           MOVE FR-WKO-UPPER           TO FR-FDO-UPPER.
022700           MOVE FR-WKO-WARNING         TO FR-FDO-WARNING.
022800      *
022900           WRITE REG-FDO.
023000           ADD 1                       TO WSS-TOT-GRAVADOS.
023100      *
023200       RT-GRAVA-CENARIOX.
023300           EXIT.
023400      *
023500      *----------------------------------------------------------------*
023600       RT-FINALIZAR                    SECTION.
023700      *  ---> Fecha os arquivos e informa os totais no console
023800      *----------------------------------------------------------------*
023900      *
024000           DISPLAY 'CV000075 - BASE RECORDS READ    - ' WSS-TOT-LIDOS.
024100           DISPLAY 'CV000075 - PREDICTIONS WRITTEN   - '
024200                   WSS-TOT-GRAVADOS.
024300           DISPLAY 'CV000075 - LAST SCENARIO PROCESSED  - '
024400                   WSS-CENARIO-1A.
024500      *
024600           CLOSE ARQ-FCSPR-BASE, ARQ-FCSPR-OUT.
024700      *
024800       RT-FINALIZARX.
024900           EXIT.
025000      *
025100      *----------------------------------------------------------------*
025200      *                   F I M  D O  P R O G R A M A
025300      *----------------------------------------------------------------*
