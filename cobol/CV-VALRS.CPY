000100      *----------------------------------------------------------------*
000200      *    CV-VALRS.CPY  -  VALUATION-RESULT RECORD LAYOUT
000300      *    ONE OUTPUT OCCURRENCE PER METHOD ATTEMPTED ON A VALUATION.
000400      *    R.AVILA   11.02.1989   ORIGINAL LAYOUT (REQ CV-0007)
000500      *----------------------------------------------------------------*
000600       01  REG::.
000700           03  RS::-VALUATION-ID       PIC  X(010).
000800           03  RS::-METHOD             PIC  X(016).
000900           03  RS::-CALCULATED-VALUE   PIC  S9(013)V99.
001000           03  RS::-ENTERPRISE-VALUE   PIC  S9(013)V99.
001100      *        ZERO WHERE NOT APPLICABLE TO THE METHOD
001200           03  RS::-WEIGHT             PIC  S9(001)V9(004).
001300      *        NORMALIZED WEIGHT WITHIN THE VALUATION GROUP
001400           03  RS::-STATUS             PIC  X(002).
001500      *        'OK' CALCULATED  /  'ER' VALIDATION FAILURE
001600           03  RS::-ERROR-MSG          PIC  X(040).
001700           03  FILLER                  PIC  X(017).
001800      *----------------------------------------------------------------*
