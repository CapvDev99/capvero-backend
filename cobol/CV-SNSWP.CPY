000100      *----------------------------------------------------------------*
000200      *    CV-SNSWP.CPY  -  SENSITIVITY SWEEP-SPEC RECORD LAYOUT
000300      *    ONE INPUT OCCURRENCE - THE PARAMETER TO SWEEP, ITS RANGE,
000400      *    AND THE BASE EBITDA-MULTIPLE PARAMETER SET TO PERTURB.
000500      *    R.AVILA   02.09.1992   ORIGINAL LAYOUT (REQ CV-0044)
000600      *----------------------------------------------------------------*
000700       01  REG::.
000800           03  SW::-VARIABLE           PIC  X(020).
000900      *        NAME OF THE EM- PARAMETER BEING SWEPT, E.G.
001000      *        EM-BASE-MULTIPLE, EM-GROWTH-RATE, EM-RISK-SCORE
001100           03  SW::-MIN                PIC  S9(013)V9(006).
001200           03  SW::-MAX                PIC  S9(013)V9(006).
001300           03  SW::-STEPS              PIC  9(003).
001400           03  SW::-BASE-EBITDA        PIC  S9(013)V99.
001500           03  SW::-BASE-MULTIPLE      PIC  S9(003)V9(006).
001600           03  SW::-BASE-GROWTH-RATE   PIC  S9(003)V99.
001700           03  SW::-BASE-RISK-SCORE    PIC  9(002).
001800           03  SW::-BASE-COMPANY-SIZE  PIC  X(006).
001900           03  SW::-BASE-CASH          PIC  S9(013)V99.
002000           03  SW::-BASE-DEBT          PIC  S9(013)V99.
002100           03  SW::-BASE-NON-OP-ASSETS PIC  S9(013)V99.
002200           03  FILLER                  PIC  X(020).
002300      *----------------------------------------------------------------*
