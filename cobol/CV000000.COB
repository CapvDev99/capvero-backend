000100      *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.                     CV000000.
000500       AUTHOR.                         R AVILA.
000600       INSTALLATION.                   CAPVERO SUCCESSION ADVISORY.
000700       DATE-WRITTEN.                   20 FEB 1989.
000800       DATE-COMPILED.
000900       SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000      *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NAME     : CV000000 ---> VALUATION AGGREGATION - PRINCIPAL*
001400      *     *----------------------------------------------------------*
001500      *     *#TYPE     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALYST  : R AVILA                                       *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCTION : READS THE VALUATION-REQUEST FILE (PRE-SORTED  *
002000      *     *            BY VR-VALUATION-ID), DISPATCHES EACH RECORD   *
002100      *     *            TO THE CALCULATOR FOR THE REQUESTED METHOD,   *
002200      *     *            WRITES ONE VALUATION-RESULT PER METHOD, AND   *
002300      *     *            AT THE VALUATION-ID CONTROL BREAK COMPUTES    *
002400      *     *            THE WEIGHTED FINAL VALUE AND WRITES A         *
002500      *     *            VALUATION-SUMMARY.  ISSUES THE RUN-REPORT     *
002600      *     *            THROUGH SUBPROGRAM CV000095.                  *
002700      *     *----------------------------------------------------------*
002800      *     * VERSION 01   -   R AVILA          -   20.02.1989          *
002900      *     *----------------------------------------------------------*
003000      *----------------------------------------------------------------*
003100      *    CHANGE LOG                                                  *
003200      *----------------------------------------------------------------*
003300      *  20.02.1989  RA   ORIGINAL PROGRAM (REQ CV-0006)                *
003400      *  05.07.1990  RA   ADDED DCF METHOD DISPATCH (REQ CV-0016)       *
003500      *  10.02.1991  JLM  ADDED EARNINGS-VALUE AND ASSET-VALUE          *
003600      *                   DISPATCH (REQ CV-0022, CV-0023)               *
003700      *  22.03.1991  JLM  ADDED PRACTITIONER DISPATCH (REQ CV-0024)     *
003800      *  14.04.1991  RA   ADDED RUN-REPORT HEADING/DETAIL/TRAILER CALLS *
003900      *                   TO CV000095 (REQ CV-0030)                     *
004000      *  12.09.1998  DKS  YEAR-2000 REVIEW - NO DATE FIELDS PROCESSED   *
004100      *                   BY THIS PROGRAM, NO CHANGE REQUIRED           *
004200      *                   (Y2K AUDIT 98-12)                             *
004300      *  03.05.2001  PVN  SUMMARY NOW WRITTEN EVEN WHEN THE GROUP HAS   *
004400      *                   NO SUCCESSFUL METHOD - PRIOR VERSION SKIPPED  *
004500      *                   THE RECORD ENTIRELY, LEAVING VALUATION IDS    *
004600      *                   UNACCOUNTED FOR IN THE SUMMARY FILE           *
004700      *                   (REQ CV-0057)                                 *
004800      *  11.02.2005  PVN  CORRECTED FINAL GROUP - PRIOR VERSION LOST    *
004900      *                   THE LAST VALUATION-ID'S SUMMARY WHEN IT WAS   *
005000      *                   NOT FOLLOWED BY A CHANGE OF KEY (REQ CV-0072) *
005100      *----------------------------------------------------------------*
005200      *================================================================*
005300       ENVIRONMENT                     DIVISION.
005400      *================================================================*
005500       CONFIGURATION                   SECTION.
005600      *----------------------------------------------------------------*
005700       SPECIAL-NAMES.
005800           C01                         IS TOP-OF-FORM.
005900      *----------------------------------------------------------------*
006000       INPUT-OUTPUT                    SECTION.
006100      *----------------------------------------------------------------*
006200       FILE-CONTROL.
006300      *
006400      *  ---> Arquivo VALUATION-REQUEST
006500           SELECT ARQ-VALREQ           ASSIGN TO 'VALUATION-REQUEST'
006600                  ORGANIZATION         IS LINE SEQUENTIAL
006700                  FILE STATUS          IS FS-VALREQ.
006800      *
006900      *  ---> Arquivo VALUATION-RESULT
007000           SELECT ARQ-VALRES           ASSIGN TO 'VALUATION-RESULT'
007100                  ORGANIZATION         IS LINE SEQUENTIAL
007200                  FILE STATUS          IS FS-VALRES.
007300      *
007400      *  ---> Arquivo VALUATION-SUMMARY
007500           SELECT ARQ-VALSUM           ASSIGN TO 'VALUATION-SUMMARY'
007600                  ORGANIZATION         IS LINE SEQUENTIAL
007700                  FILE STATUS          IS FS-VALSUM.
007800      *
007900      *================================================================*
008000       DATA                            DIVISION.
008100      *================================================================*
008200       FILE                            SECTION.
008300      *----------------------------------------------------------------*
008400       FD  ARQ-VALREQ                  VALUE OF FILE-ID IS
008500                                                    'VALUATION-REQUEST'
008600           LABEL RECORDS               IS STANDARD
008700           DATA RECORD                 IS REG-FDR.
008800       COPY 'CV-VALRQ.CPY'             REPLACING ==::== BY == -FDR ==.
008900      *
009000       FD  ARQ-VALRES                  VALUE OF FILE-ID IS
009100                                                     'VALUATION-RESULT'
009200           LABEL RECORDS               IS STANDARD
009300           DATA RECORD                 IS REG-FDS.
009400       COPY 'CV-VALRS.CPY'             REPLACING ==::== BY == -FDS ==.
009500      *
009600       FD  ARQ-VALSUM                  VALUE OF FILE-ID IS
009700                                                    'VALUATION-SUMMARY'
009800           LABEL RECORDS               IS STANDARD
009900           DATA RECORD                 IS REG-FDM.
010000       COPY 'CV-VALSM.CPY'             REPLACING ==::== BY == -FDM ==.
010100      *
010200      *----------------------------------------------------------------*
010300       WORKING-STORAGE                 SECTION.
010400      *----------------------------------------------------------------*
010500       77  FILLER                      PIC  X(032)         VALUE
010600           'III  WORKING STORAGE SECTION III'.
010700      *
010800       77  WSS-FIM-ARQ-REQ             PIC  X(001)         VALUE 'N'.
010900           88  WSS-FIM-VALREQ          VALUE 'S'.
011000      *
011100       77  WSS-FUNCAO-RELATORIO        PIC  X(004)         VALUE SPACES.
011200      *
011300      *----------------------------------------------------------------*
011400      *    VARIAVEIS - FILE STATUS
011500      *----------------------------------------------------------------*
011600       01  WSS-FILE-STATUS.
011700           03  FS-VALREQ               PIC  X(002)         VALUE SPACES.
011800           03  FS-VALRES               PIC  X(002)         VALUE SPACES.
011900           03  FS-VALSUM               PIC  X(002)         VALUE SPACES.
012000      *
012100      *----------------------------------------------------------------*
012200      *    VARIAVEIS - QUEBRA DE CONTROLE POR VALUATION-ID
012300      *----------------------------------------------------------------*
012400       01  WSS-QUEBRA.
012500           03  WSS-ID-ANTERIOR         PIC  X(010)         VALUE SPACES.
012600           03  WSS-MOEDA-GRUPO         PIC  X(003)         VALUE SPACES.
012700      *
012800      *----------------------------------------------------------------*
012900      *    VARIAVEIS - ACUMULADORES DO GRUPO
013000      *----------------------------------------------------------------*
013100       01  WSS-ACUMULADORES.
013200           03  WSS-SOMA-PESO           PIC  S9(003)V9(006) COMP-3
013300                                                            VALUE ZEROS.
013400           03  WSS-SOMA-VALOR-PESO     PIC  S9(017)V9(006) COMP-3
013500                                                            VALUE ZEROS.
013600           03  WSS-METODO-COUNT        PIC  9(002)         COMP
013700                                                            VALUE ZEROS.
013800      *
013900       01  WSS-VALOR-FINAL             PIC  S9(013)V99     COMP-3
014000                                                            VALUE ZEROS.
014100      *
014200      *----------------------------------------------------------------*
014300      *    VARIAVEIS - TOTAIS GERAIS DA RODADA
014400      *----------------------------------------------------------------*
014500       01  WSS-TOTAIS-GERAIS.
014600           03  WSS-TOT-REQUISICOES     PIC  9(007)         COMP
014700                                                            VALUE ZEROS.
014800           03  WSS-TOT-METODOS-OK      PIC  9(007)         COMP
014900                                                            VALUE ZEROS.
015000           03  WSS-TOT-METODOS-ER      PIC  9(007)         COMP
015100                                                            VALUE ZEROS.
015200           03  WSS-TOT-VALUATIONS      PIC  9(007)         COMP
015300                                                            VALUE ZEROS.
015400      *
015500       01  WSS-TOTAIS-TAB              REDEFINES WSS-TOTAIS-GERAIS.
015600           03  WSS-TOTAL-ITEM          PIC  9(007)         COMP
015700                                       OCCURS 4 TIMES.
015800      *
015900      *----------------------------------------------------------------*
016000      *    AREAS AUXILIARES PARA A CHAMADA DO METODO DCF (NAO USADAS
016100      *    PELA ROTINA DE AGREGACAO - EXIGIDAS APENAS PELA INTERFACE
016200      *    DE CHAMADA DO CV000012)
016300      *----------------------------------------------------------------*
016400       01  WSS-FUNCAO-DCF              PIC  X(004)         VALUE 'DCF '.
016500      *
016600       01  WSS-WACC-PARM-DUMMY.
016700           03  FILLER                  PIC  S9(001)V9(006).
016800           03  FILLER                  PIC  S9(002)V9(006).
016900           03  FILLER                  PIC  S9(001)V9(006).
017000           03  FILLER                  PIC  S9(001)V9(006).
017100           03  FILLER                  PIC  S9(001)V9(006).
017200           03  FILLER                  PIC  S9(001)V9(006).
017300           03  FILLER                  PIC  S9(013)V99.
017400           03  FILLER                  PIC  S9(013)V99.
017500           03  FILLER                  PIC  S9(001)V9(006).
017600           03  FILLER                  PIC  S9(001)V9(006).
017700      *
017800       01  WSS-FCFE-PARM-DUMMY.
017900           03  FILLER                  PIC  S9(013)V99.
018000           03  FILLER                  PIC  S9(001)V9(006).
018100           03  FILLER                  PIC  S9(013)V99.
018200           03  FILLER                  PIC  S9(013)V99.
018300           03  FILLER                  PIC  S9(013)V99.
018400           03  FILLER                  PIC  S9(013)V99.
018500      *
018600      *----------------------------------------------------------------*
018700      *    AREAS PARA A CHAMADA DO RELATORIO (CV000095)
018800      *----------------------------------------------------------------*
018900       01  WSS-RUNREPORT-DADOS-VALD.
019000           03  WSS-DV-VALUATION-ID     PIC  X(010).
019100           03  WSS-DV-METHOD-COUNT     PIC  9(002).
019200           03  WSS-DV-FINAL-VALUE      PIC  S9(013)V99.
019300           03  WSS-DV-FINAL-MIN        PIC  S9(013)V99.
019400           03  WSS-DV-FINAL-MAX        PIC  S9(013)V99.
019500           03  WSS-DV-CURRENCY         PIC  X(003).
019600      *
019700       01  WSS-RUNREPORT-DADOS-FCST.
019800           03  FILLER                  PIC  X(010).
019900           03  FILLER                  PIC  S9(013)V99.
020000           03  FILLER                  PIC  S9(013)V99.
020100           03  FILLER                  PIC  S9(001)V9(004).
020200           03  FILLER                  PIC  9(003).
020300           03  FILLER                  PIC  X(001).
020400      *
020500       01  WSS-RUNREPORT-DADOS-TRLR.
020600           03  WSS-DT-REQUESTS-READ    PIC  9(007).
020700           03  WSS-DT-METHODS-OK       PIC  9(007).
020800           03  WSS-DT-METHODS-ERROR    PIC  9(007).
020900           03  WSS-DT-VALUATIONS       PIC  9(007).
021000           03  WSS-DT-FORECAST-COMP    PIC  9(007)         VALUE ZEROS.
021100           03  WSS-DT-PREDICTIONS      PIC  9(007)         VALUE ZEROS.
021200      *
021300      *----------------------------------------------------------------*
021400       01  FILLER                      PIC  X(032)         VALUE
021500           'FFF  FIM DA WORKING-STORAGE  FFF'.
021600      *----------------------------------------------------------------*
021700      *================================================================*
021800       PROCEDURE                       DIVISION.
021900      *================================================================*
022000       RT-PRINCIPAL                    SECTION.
022100      *  ---> Processamento principal
022200      *----------------------------------------------------------------*
022300      *
022400           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
022500      *
022600           PERFORM RT-PROCESSA-VALREQ
022700              THRU RT-PROCESSA-VALREQX
022800              UNTIL WSS-FIM-VALREQ.
022900      *
023000           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
023100      *
023200           GOBACK.
023300      *
023400       RT-PRINCIPALX.
023500           EXIT.
023600      *
023700      *----------------------------------------------------------------*
023800       RT-INICIALIZAR                  SECTION.
023900      *  ---> Abre arquivos, zera totais e imprime cabecalho
024000      *----------------------------------------------------------------*
024100      *
024200           OPEN INPUT ARQ-VALREQ.
024300      *
024400           IF FS-VALREQ                NOT EQUAL '00'
024500              DISPLAY 'CV000000 - ERRO AO ABRIR VALUATION-REQUEST '
024600                      FS-VALREQ
024700              PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
024800           END-IF.
024900      *
025000           OPEN OUTPUT ARQ-VALRES.
025100           OPEN OUTPUT ARQ-VALSUM.
025200      *
025300           MOVE 'CABE'                 TO WSS-FUNCAO-RELATORIO.
025400           CALL 'CV000095'             USING WSS-FUNCAO-RELATORIO,
025500                                             WSS-RUNREPORT-DADOS-VALD,
025600                                             WSS-RUNREPORT-DADOS-FCST,
025700                                             WSS-RUNREPORT-DADOS-TRLR.
025800      *
025900           PERFORM RT-LER-VALREQ       THRU RT-LER-VALREQX.
026000      *
026100       RT-INICIALIZARX.
026200           EXIT.
026300      *
026400      *----------------------------------------------------------------*
026500       RT-LER-VALREQ                   SECTION.
026600      *  ---> Leitura do arquivo VALUATION-REQUEST
026700      *----------------------------------------------------------------*
026800      *
026900           READ ARQ-VALREQ
027000              AT END
027100                 MOVE 'S'              TO WSS-FIM-ARQ-REQ
027200              NOT AT END
027300                 ADD 1                 TO WSS-TOT-REQUISICOES
027400           END-READ.
027500      *
027600       RT-LER-VALREQX.
027700           EXIT.
027800      *
027900      *----------------------------------------------------------------*
028000       RT-PROCESSA-VALREQ              SECTION.
028100      *  ---> Um registro de VALUATION-REQUEST - quebra de controle e
028200      *       calculo do metodo pedido
028300      *----------------------------------------------------------------*
028400      *
028500           IF VR-FDR-VALUATION-ID       NOT EQUAL WSS-ID-ANTERIOR
028600              IF WSS-ID-ANTERIOR       NOT EQUAL SPACES
028700                 PERFORM RT-GRAVA-RESUMO
028800                                       THRU RT-GRAVA-RESUMOX
028900              END-IF
029000              PERFORM RT-ZERAR-GRUPO   THRU RT-ZERAR-GRUPOX
029100              MOVE VR-FDR-VALUATION-ID TO WSS-ID-ANTERIOR
029200              MOVE VR-FDR-CURRENCY     TO WSS-MOEDA-GRUPO
029300           END-IF.
029400      *
029500           PERFORM RT-CALCULA-METODO   THRU RT-CALCULA-METODOX.
029600      *
029700           PERFORM RT-LER-VALREQ       THRU RT-LER-VALREQX.
029800      *
029900       RT-PROCESSA-VALREQX.
030000           EXIT.
030100      *
030200      *----------------------------------------------------------------*
030300       RT-ZERAR-GRUPO                  SECTION.
030400      *  ---> Zera os acumuladores de um novo grupo de VALUATION-ID
030500      *----------------------------------------------------------------*
030600      *
030700           MOVE ZEROS                  TO WSS-SOMA-PESO
030800                                          WSS-SOMA-VALOR-PESO
030900                                          WSS-METODO-COUNT.
031000      *
031100       RT-ZERAR-GRUPOX.
031200           EXIT.
031300      *
031400      *----------------------------------------------------------------*
031500       RT-CALCULA-METODO               SECTION.
031600      *  ---> Despacha para a calculadora do metodo e grava o resultado
031700      *----------------------------------------------------------------*
031800      *
031900           INITIALIZE                  REG-FDS.
032000           MOVE VR-FDR-VALUATION-ID    TO RS-FDS-VALUATION-ID.
032100           MOVE VR-FDR-METHOD          TO RS-FDS-METHOD.
032200           MOVE VR-FDR-WEIGHT          TO RS-FDS-WEIGHT.
032300           MOVE 'ER'                   TO RS-FDS-STATUS.
032400      *
032500           EVALUATE VR-FDR-METHOD
032600              WHEN 'EBITDA_MULTIPLE'
032700                 CALL 'CV000011'       USING REG-FDR, REG-FDS
032800              WHEN 'DCF'
032900                 CALL 'CV000012'       USING WSS-FUNCAO-DCF,
033000                                             REG-FDR, REG-FDS,
033100                                             WSS-WACC-PARM-DUMMY,
033200                                             WSS-FCFE-PARM-DUMMY
033300              WHEN 'EARNINGS_VALUE'
033400                 CALL 'CV000015'       USING REG-FDR, REG-FDS
033500              WHEN 'ASSET_VALUE'
033600                 CALL 'CV000016'       USING REG-FDR, REG-FDS
033700              WHEN 'PRACTITIONER'
033800                 CALL 'CV000017'       USING REG-FDR, REG-FDS
033900              WHEN OTHER
034000                 MOVE 'INVALID VALUATION METHOD CODE'
034100                                       TO RS-FDS-ERROR-MSG
034200           END-EVALUATE.
034300      *
034400           WRITE REG-FDS.
034500      *
034600           IF RS-FDS-STATUS            EQUAL 'OK'
034700              ADD 1                    TO WSS-TOT-METODOS-OK
034800              ADD 1                    TO WSS-METODO-COUNT
034900              ADD  VR-FDR-WEIGHT       TO WSS-SOMA-PESO
035000              COMPUTE WSS-SOMA-VALOR-PESO ROUNDED =
035100                      WSS-SOMA-VALOR-PESO +
035200                      (RS-FDS-CALCULATED-VALUE * VR-FDR-WEIGHT)
035300           ELSE
035400              ADD 1                    TO WSS-TOT-METODOS-ER
035500           END-IF.
035600      *
035700       RT-CALCULA-METODOX.
035800           EXIT.
035900      *
036000      *----------------------------------------------------------------*
036100       RT-GRAVA-RESUMO                 SECTION.
036200      *  ---> Grava o VALUATION-SUMMARY do grupo encerrado e imprime a
036300      *       linha de detalhe correspondente no RUN-REPORT
036400      *----------------------------------------------------------------*
036500      *
036600           INITIALIZE                  REG-FDM.
036700           MOVE WSS-ID-ANTERIOR        TO VS-FDM-VALUATION-ID.
036800           MOVE WSS-METODO-COUNT       TO VS-FDM-METHOD-COUNT.
036900           MOVE WSS-MOEDA-GRUPO        TO VS-FDM-CURRENCY.
037000      *
037100           IF WSS-SOMA-PESO             GREATER ZEROS
037200              COMPUTE WSS-VALOR-FINAL ROUNDED =
037300                      WSS-SOMA-VALOR-PESO / WSS-SOMA-PESO
037400              COMPUTE VS-FDM-FINAL-VALUE ROUNDED = WSS-VALOR-FINAL
037500              COMPUTE VS-FDM-FINAL-MIN ROUNDED = WSS-VALOR-FINAL * 0.85
037600              COMPUTE VS-FDM-FINAL-MAX ROUNDED = WSS-VALOR-FINAL * 1.15
037700           END-IF.
037800      *
037900           WRITE REG-FDM.
038000      *
038100           ADD 1                       TO WSS-TOT-VALUATIONS.
038200      *
038300           MOVE WSS-ID-ANTERIOR        TO WSS-DV-VALUATION-ID.
038400           MOVE WSS-METODO-COUNT       TO WSS-DV-METHOD-COUNT.
038500           MOVE VS-FDM-FINAL-VALUE     TO WSS-DV-FINAL-VALUE.
038600           MOVE VS-FDM-FINAL-MIN       TO WSS-DV-FINAL-MIN.
038700           MOVE VS-FDM-FINAL-MAX       TO WSS-DV-FINAL-MAX.
038800           MOVE WSS-MOEDA-GRUPO        TO WSS-DV-CURRENCY.
038900      *
039000           MOVE 'VALD'                 TO WSS-FUNCAO-RELATORIO.
039100           CALL 'CV000095'             USING WSS-FUNCAO-RELATORIO,
039200                                             WSS-RUNREPORT-DADOS-VALD,
039300                                             WSS-RUNREPORT-DADOS-FCST,
039400                                             WSS-RUNREPORT-DADOS-TRLR.
039500      *
039600       RT-GRAVA-RESUMOX.
039700           EXIT.
039800      *
039900      *----------------------------------------------------------------*
040000       RT-FINALIZAR                    SECTION.
040100      *  ---> Grava o resumo pendente, imprime o rodape e fecha
040200      *----------------------------------------------------------------*
040300      *
040400           IF WSS-ID-ANTERIOR           NOT EQUAL SPACES
040500              PERFORM RT-GRAVA-RESUMO  THRU RT-GRAVA-RESUMOX
040600              MOVE SPACES              TO WSS-ID-ANTERIOR
040700           END-IF.
040800      *
040900           MOVE WSS-TOT-REQUISICOES    TO WSS-DT-REQUESTS-READ.
041000           MOVE WSS-TOT-METODOS-OK     TO WSS-DT-METHODS-OK.
041100           MOVE WSS-TOT-METODOS-ER     TO WSS-DT-METHODS-ERROR.
041200           MOVE WSS-TOT-VALUATIONS     TO WSS-DT-VALUATIONS.
041300      *
041400           MOVE 'TRLR'                 TO WSS-FUNCAO-RELATORIO.
041500           CALL 'CV000095'             USING WSS-FUNCAO-RELATORIO,
041600                                             WSS-RUNREPORT-DADOS-VALD,
041700                                             WSS-RUNREPORT-DADOS-FCST,
041800                                             WSS-RUNREPORT-DADOS-TRLR.
041900      *
042000           CLOSE ARQ-VALREQ, ARQ-VALRES, ARQ-VALSUM.
042100      *
042200       RT-FINALIZARX.
042300           EXIT.
042400      *
042500      *----------------------------------------------------------------*
042600      *                   F I M  D O  P R O G R A M A
042700      *----------------------------------------------------------------*
