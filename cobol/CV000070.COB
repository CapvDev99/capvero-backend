000100      *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.                     CV000070.
000500       AUTHOR.                         JLM.
000600       INSTALLATION.                   CAPVERO SUCCESSION ADVISORY.
000700       DATE-WRITTEN.                   22 JUL 1993.
000800       DATE-COMPILED.
000900       SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000      *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NAME     : CV000070 ---> MANUAL FORECAST - PRINCIPAL     *
001400      *     *----------------------------------------------------------*
001500      *     *#TYPE     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALYST  : JLM                                          *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCTION : READS FORECAST-POINT RECORDS PRESORTED BY      *
002000      *     *            COMPANY, TYPE (H BEFORE P) AND YEAR, CHECKS    *
002100      *     *            THE PLAUSIBILITY OF THE MANUAL PROJECTIONS     *
002200      *     *            AGAINST HISTORICAL GROWTH, WRITES BASE/BEST/   *
002300      *     *            WORST FORECAST-PREDICTION RECORDS AND PRINTS   *
002400      *     *            THE HISTORICAL MEAN, STANDARD DEVIATION AND    *
002500      *     *            COEFFICIENT OF VARIATION PER COMPANY ON THE    *
002600      *     *            RUN REPORT.                                    *
002700      *     *----------------------------------------------------------*
002800      *     * VERSION 01   -   JLM              -   22.07.1993          *
002900      *     *----------------------------------------------------------*
003000      *----------------------------------------------------------------*
003100      *    CHANGE LOG                                                  *
003200      *----------------------------------------------------------------*
003300      *  22.07.1993  JLM  ORIGINAL PROGRAM (REQ CV-0048)                *
003400      *  14.01.1999  DKS  YEAR-2000 REVIEW - FP-YEAR/FR-YEAR ARE 4      *
003500      *                   DIGITS ON DISK, NO CHANGE REQUIRED            *
003600      *                   (Y2K AUDIT 98-24)                             *
003700      *  19.05.2003  PVN  ZERO-VALUE GUARD ADDED TO THE GROWTH-CHAIN    *
003800      *                   ROUTINE - A ZERO PRIOR VALUE PREVIOUSLY       *
003900      *                   ABENDED WITH A DIVIDE EXCEPTION (REQ CV-0059) *
004000      *  11.09.2007  PVN  DOCUMENTED HALF-UP SUBSTITUTE FOR THE HOST    *
004100      *                   HALF-EVEN ROUNDING RULE (REQ CV-0087)         *
004200      *  03.06.2011  MTS  A COMPANY WITH NO HISTORY WAS BEING REPORTED  *
004300      *                   NOT PLAUSIBLE SOLELY BECAUSE OF THE "NO       *
004400      *                   HISTORICAL DATA" NOTICE - IT NOW STAYS        *
004500      *                   PLAUSIBLE.  ALSO STOPPED REJECTING A NEGATIVE *
004600      *                   PROJECTION OUTRIGHT SO IT REACHES THE GROWTH- *
004700      *                   CHAIN CHECK AND WARNS INSTEAD (REQ CV-0068)   *
004800      *----------------------------------------------------------------*
004900      *================================================================*
005000       ENVIRONMENT                     DIVISION.
005100      *================================================================*
005200       CONFIGURATION                   SECTION.
005300      *----------------------------------------------------------------*
005400       SPECIAL-NAMES.
005500           C01                         IS TOP-OF-FORM.
005600      *----------------------------------------------------------------*
005700       INPUT-OUTPUT                    SECTION.
005800      *----------------------------------------------------------------*
005900       FILE-CONTROL.
006000      *
006100      *  ---> Arquivo FORECAST-POINT (historico + projecao manual)
006200           SELECT ARQ-FCSPT             ASSIGN TO 'FORECAST-POINT'
006300                  ORGANIZATION          IS LINE SEQUENTIAL
006400                  FILE STATUS           IS FS-FCSPT.
006500      *
006600      *  ---> Arquivo FORECAST-PREDICTION
006700           SELECT ARQ-FCSPR             ASSIGN TO 'FORECAST-PREDICTION'
006800                  ORGANIZATION          IS LINE SEQUENTIAL
006900                  FILE STATUS           IS FS-FCSPR.
007000      *
007100      *================================================================*
007200       DATA                            DIVISION.
007300      *================================================================*
007400       FILE                            SECTION.
007500      *----------------------------------------------------------------*
007600       FD  ARQ-FCSPT                   VALUE OF FILE-ID IS
007700                                                     'FORECAST-POINT'
007800           LABEL RECORDS               IS STANDARD
007900           DATA RECORD                 IS REG-FDT.
008000       COPY 'CV-FCSPT.CPY'             REPLACING ==::== BY == -FDT ==.
008100      *
008200       FD  ARQ-FCSPR                   VALUE OF FILE-ID IS
008300                                                'FORECAST-PREDICTION'
008400           LABEL RECORDS               IS STANDARD
008500           DATA RECORD                 IS REG-FDR.
008600       COPY 'CV-FCSPR.CPY'             REPLACING ==::== BY == -FDR ==.
008700      *
008800      *----------------------------------------------------------------*
008900       WORKING-STORAGE                 SECTION.
009000      *----------------------------------------------------------------*
009100       77  FILLER                      PIC  X(032)         VALUE
009200           'III  WORKING STORAGE SECTION III'.
009300      *
009400       77  WSS-FIM-ARQ-FCSPT           PIC  X(001)         VALUE 'N'.
009500           88  WSS-FIM-FCSPT           VALUE 'S'.
009600      *
009700       77  WSS-FUNCAO-RELATORIO        PIC  X(004)         VALUE SPACES.
009800      *
009900      *----------------------------------------------------------------*
010000      *    VARIAVEIS - FILE STATUS
010100      *----------------------------------------------------------------*
010200       01  WSS-FILE-STATUS.
010300           03  FS-FCSPT                PIC  X(002)         VALUE SPACES.
010400           03  FS-FCSPR                PIC  X(002)         VALUE SPACES.
010500      *
010600      *----------------------------------------------------------------*
010700      *    VARIAVEIS - CONTROLE DE QUEBRA POR EMPRESA
010800      *----------------------------------------------------------------*
010900       01  WSS-CHAVES.
011000           03  WSS-EMPRESA-ATUAL       PIC  X(010)         VALUE SPACES.
011100           03  WSS-EMPRESA-ANTERIOR    PIC  X(010)         VALUE SPACES.
011200      *
011300      *----------------------------------------------------------------*
011400      *    TABELA DE HISTORICO - ATE 50 ANOS POR EMPRESA
011500      *----------------------------------------------------------------*
011600       01  WSS-TAB-HISTORICO.
011700           03  WSS-HIST-QTDE           PIC  9(003)         COMP
011800                                                            VALUE ZEROS.
011900           03  WSS-HIST-LINHA          OCCURS 50 TIMES.
012000               05  WSS-HIST-ANO        PIC  9(004)         VALUE ZEROS.
012100               05  WSS-HIST-VALOR      PIC  S9(013)V99     COMP-3
012200                                                            VALUE ZEROS.
012300      *
012400       01  WSS-TAB-HIST-REDEF          REDEFINES WSS-TAB-HISTORICO.
012500           03  FILLER                  PIC  9(003)         COMP.
012600           03  WSS-HIST-BYTES          PIC  X(012)         OCCURS 50.
012700      *
012800      *----------------------------------------------------------------*
012900      *    TABELA DE PROJECAO - ATE 50 ANOS POR EMPRESA
013000      *----------------------------------------------------------------*
013100       01  WSS-TAB-PROJECAO.
013200           03  WSS-PROJ-QTDE           PIC  9(003)         COMP
013300                                                            VALUE ZEROS.
013400           03  WSS-PROJ-LINHA          OCCURS 50 TIMES.
013500               05  WSS-PROJ-ANO        PIC  9(004)         VALUE ZEROS.
013600               05  WSS-PROJ-VALOR      PIC  S9(013)V99     COMP-3
013700                                                            VALUE ZEROS.
013800      *
013900       01  WSS-TAB-PROJ-REDEF          REDEFINES WSS-TAB-PROJECAO.
014000           03  FILLER                  PIC  9(003)         COMP.
014100           03  WSS-PROJ-BYTES          PIC  X(012)         OCCURS 50.
014200      *
014300      *----------------------------------------------------------------*
014400      *    INDICES E ACUMULADORES
014500      *----------------------------------------------------------------*
014600       01  WSS-INDICES.
014700           03  WSS-IND-HIST            PIC  9(003)         COMP
014800                                                            VALUE ZEROS.
014900           03  WSS-IND-PROJ            PIC  9(003)         COMP
015000                                                            VALUE ZEROS.
015100           03  WSS-QTDE-AVISOS         PIC  9(003)         COMP
015200                                                            VALUE ZEROS.
015300      *
015400       01  WSS-ANO-EDITADO             PIC  9(004)         VALUE ZEROS.
015500       01  WSS-ANO-ALFA-REDEF          REDEFINES WSS-ANO-EDITADO
015600                                       PIC  X(004).
015700      *
015800      *----------------------------------------------------------------*
015900      *    ESTATISTICAS HISTORICAS
016000      *----------------------------------------------------------------*
016100       01  WSS-ESTATISTICAS.
016200           03  WSS-SOMA-HIST           PIC  S9(015)V99     COMP-3
016300                                                            VALUE ZEROS.
016400           03  WSS-MEDIA-HIST          PIC  S9(013)V99     COMP-3
016500                                                            VALUE ZEROS.
016600           03  WSS-SOMA-QUAD-DESVIO    PIC  S9(015)V9(004) COMP-3
016700                                                            VALUE ZEROS.
016800           03  WSS-VARIANCIA           PIC  S9(013)V9(004) COMP-3
016900                                                            VALUE ZEROS.
017000           03  WSS-DESVIO-PADRAO       PIC  S9(013)V99     COMP-3
017100                                                            VALUE ZEROS.
017200           03  WSS-COEF-VARIACAO       PIC  S9(001)V9(004) COMP-3
017300                                                            VALUE ZEROS.
017400           03  WSS-MEDIA-CRESCIMENTO   PIC  S9(003)V9(006) COMP-3
017500                                                            VALUE ZEROS.
017600           03  WSS-SOMA-CRESCIMENTO    PIC  S9(005)V9(006) COMP-3
017700                                                            VALUE ZEROS.
017800           03  WSS-QTDE-CRESCIMENTO    PIC  9(003)         COMP
017900                                                            VALUE ZEROS.
018000      *
018100       01  WSS-CRESCIMENTO-AUX.
018200           03  WSS-CRES-VALOR-ANT      PIC  S9(013)V99     COMP-3
018300                                                            VALUE ZEROS.
018400           03  WSS-CRES-VALOR-ATU      PIC  S9(013)V99     COMP-3
018500                                                            VALUE ZEROS.
018600           03  WSS-CRES-TAXA           PIC  S9(003)V9(006) COMP-3
018700                                                            VALUE ZEROS.
018800           03  WSS-CRES-ANO            PIC  9(004)         VALUE ZEROS.
018900      *
019000      *----------------------------------------------------------------*
019100      *    MENSAGEM DE AVISO - PRIMEIRO AVISO PREVALECE NO REGISTRO
019200      *----------------------------------------------------------------*
019300       01  WSS-PRIMEIRO-AVISO          PIC  X(060)         VALUE SPACES.
019400       01  WSS-CRES-PERCENT-ED         PIC  ---9.9         VALUE ZEROS.
019500       01  WSS-MEDIA-CRES-ED           PIC  ---9.9         VALUE ZEROS.
019600      *
019700      *----------------------------------------------------------------*
019800      *    VALIDACAO DO GRUPO
019900      *----------------------------------------------------------------*
020000       01  WSS-VALIDO                  PIC  X(001)         VALUE 'S'.
020100           88  WSS-GRUPO-VALIDO        VALUE 'S'.
020200           88  WSS-GRUPO-INVALIDO      VALUE 'N'.
020300      *
020400       01  WSS-TEM-HISTORICO           PIC  X(001)         VALUE 'N'.
020500           88  WSS-HISTORICO-PRESENTE  VALUE 'S'.
020600      *
020700      *----------------------------------------------------------------*
020800      *    CONTADORES DE CONTROLE - IMPRESSOS NO TRAILER
020900      *----------------------------------------------------------------*
021000       01  WSS-TOTAIS-GERAIS.
021100           03  WSS-TOT-EMPRESAS        PIC  9(007)         COMP
021200                                                            VALUE ZEROS.
021300           03  WSS-TOT-PREVISOES       PIC  9(007)         COMP
021400                                                            VALUE ZEROS.
021500      *
021600       01  WSS-TOTAIS-TAB              REDEFINES WSS-TOTAIS-GERAIS.
021700           03  WSS-TOT-ITEM            PIC  9(007)         COMP
021800                                       OCCURS 2 TIMES.
021900      *
022000      *----------------------------------------------------------------*
022100      *    AREAS DE CHAMADA AO PROGRAMA DE RELATORIO CV000095
022200      *----------------------------------------------------------------*
022300       01  WSS-DADOS-VALD-DUMMY.
022400           03  FILLER                  PIC  X(010)         VALUE SPACES.
022500           03  FILLER                  PIC  9(002)         VALUE ZEROS.
022600           03  FILLER                  PIC  S9(013)V99     VALUE ZEROS.
022700           03  FILLER                  PIC  S9(013)V99     VALUE ZEROS.
022800           03  FILLER                  PIC  S9(013)V99     VALUE ZEROS.
022900           03  FILLER                  PIC  X(003)         VALUE SPACES.
023000      *
023100       01  WSS-DADOS-FCST.
023200           03  WSS-F-COMPANY-ID        PIC  X(010)         VALUE SPACES.
023300           03  WSS-F-HIST-MEAN         PIC  S9(013)V99     VALUE ZEROS.
023400           03  WSS-F-HIST-STDDEV       PIC  S9(013)V99     VALUE ZEROS.
023500           03  WSS-F-COEF-VARIACAO     PIC  S9(001)V9(004) VALUE ZEROS.
023600           03  WSS-F-WARNING-COUNT     PIC  9(003)         VALUE ZEROS.
023700           03  WSS-F-PLAUSIVEL         PIC  X(001)         VALUE SPACES.
023800      *
023900       01  WSS-DADOS-TRLR.
024000           03  WSS-T-REQUESTS-READ     PIC  9(007)         VALUE ZEROS.
024100           03  WSS-T-METHODS-OK        PIC  9(007)         VALUE ZEROS.
024200           03  WSS-T-METHODS-ERROR     PIC  9(007)         VALUE ZEROS.
024300           03  WSS-T-VALUATIONS        PIC  9(007)         VALUE ZEROS.
024400           03  WSS-T-FORECAST-COMP     PIC  9(007)         VALUE ZEROS.
024500           03  WSS-T-PREDICTIONS       PIC  9(007)         VALUE ZEROS.
024600      *
024700      *----------------------------------------------------------------*
024800       01  FILLER                      PIC  X(032)         VALUE
024900           'FFF  FIM DA WORKING-STORAGE  FFF'.
025000      *----------------------------------------------------------------*
025100      *================================================================*
025200       PROCEDURE                       DIVISION.
025300      *================================================================*
025400       RT-PRINCIPAL                    SECTION.
025500      *  ---> Processamento principal
025600      *----------------------------------------------------------------*
025700      *
025800           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
025900      *
026000           PERFORM RT-PROCESSA-FCSPT
026100              THRU RT-PROCESSA-FCSPTX
026200              UNTIL WSS-FIM-FCSPT.
026300      *
026400           IF WSS-EMPRESA-ANTERIOR      NOT EQUAL SPACES
026500              PERFORM RT-PROCESSA-EMPRESA
026600                                       THRU RT-PROCESSA-EMPRESAX
026700           END-IF.
026800      *
026900           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
027000      *
027100           GOBACK.
027200      *
027300       RT-PRINCIPALX.
027400           EXIT.
027500      *
027600      *----------------------------------------------------------------*
027700       RT-INICIALIZAR                  SECTION.
027800      *  ---> Abre arquivos, imprime cabecalho e le o primeiro registro
027900      *----------------------------------------------------------------*
028000      *
028100           OPEN INPUT ARQ-FCSPT.
028200           OPEN OUTPUT ARQ-FCSPR.
028300      *
028400           MOVE 'CABE'                 TO WSS-FUNCAO-RELATORIO.
028500           CALL 'CV000095'             USING WSS-FUNCAO-RELATORIO,
028600                                              WSS-DADOS-VALD-DUMMY,
028700                                              WSS-DADOS-FCST,
028800                                              WSS-DADOS-TRLR.
028900      *
029000           PERFORM RT-LER-FCSPT        THRU RT-LER-FCSPTX.
029100      *
029200       RT-INICIALIZARX.
029300           EXIT.
029400      *
029500      *----------------------------------------------------------------*
029600       RT-LER-FCSPT                    SECTION.
029700      *  ---> Leitura do arquivo FORECAST-POINT
029800      *----------------------------------------------------------------*
029900      *
030000           READ ARQ-FCSPT
030100              AT END
030200                 MOVE 'S'              TO WSS-FIM-ARQ-FCSPT
030300           END-READ.
030400      *
030500       RT-LER-FCSPTX.
030600           EXIT.
030700      *
030800      *----------------------------------------------------------------*
030900       RT-PROCESSA-FCSPT               SECTION.
031000      *  ---> Empilha o registro lido e detecta quebra de empresa
031100      *----------------------------------------------------------------*
031200      *
031300           MOVE FP-FDT-COMPANY-ID      TO WSS-EMPRESA-ATUAL.
031400      *
031500           IF WSS-EMPRESA-ATUAL         NOT EQUAL WSS-EMPRESA-ANTERIOR
031600              AND WSS-EMPRESA-ANTERIOR  NOT EQUAL SPACES
031700              PERFORM RT-PROCESSA-EMPRESA
031800                                       THRU RT-PROCESSA-EMPRESAX
031900           END-IF.
032000      *
032100           MOVE WSS-EMPRESA-ATUAL      TO WSS-EMPRESA-ANTERIOR.
032200      *
032300           IF FP-FDT-RECORD-TYPE        EQUAL 'H'
032400              ADD 1                    TO WSS-HIST-QTDE
032500              MOVE FP-FDT-YEAR         TO WSS-HIST-ANO (WSS-HIST-QTDE)
032600              MOVE FP-FDT-VALUE        TO WSS-HIST-VALOR (WSS-HIST-QTDE)
032700           ELSE
032800              ADD 1                    TO WSS-PROJ-QTDE
032900              MOVE FP-FDT-YEAR         TO WSS-PROJ-ANO (WSS-PROJ-QTDE)
033000              MOVE FP-FDT-VALUE        TO WSS-PROJ-VALOR (WSS-PROJ-QTDE)
033100           END-IF.
033200      *
033300           PERFORM RT-LER-FCSPT        THRU RT-LER-FCSPTX.
033400      *
033500       RT-PROCESSA-FCSPTX.
033600           EXIT.
033700      *
033800      *----------------------------------------------------------------*
033900       RT-PROCESSA-EMPRESA             SECTION.
034000      *  ---> Valida, calcula estatisticas e grava previsoes de um
034100      *       grupo completo (uma empresa)
034200      *----------------------------------------------------------------*
034300      *
034400           PERFORM RT-VALIDAR-GRUPO    THRU RT-VALIDAR-GRUPOX.
034500      *
034600           IF WSS-GRUPO-VALIDO
034700              PERFORM RT-CALCULA-ESTATISTICAS
034800                                       THRU RT-CALCULA-ESTATISTICASX
034900              PERFORM RT-VERIFICA-PLAUSIBILIDADE
035000                                       THRU RT-VERIFICA-PLAUSIBILIDADEX
035100              PERFORM RT-GRAVA-PREVISOES
035200                                       THRU RT-GRAVA-PREVISOESX
035300              PERFORM RT-IMPRIME-FCST  THRU RT-IMPRIME-FCSTX
035400              ADD 1                    TO WSS-TOT-EMPRESAS
035500           END-IF.
035600      *
035700           PERFORM RT-LIMPA-GRUPO      THRU RT-LIMPA-GRUPOX.
035800      *
035900       RT-PROCESSA-EMPRESAX.
036000           EXIT.
036100      *
036200      *----------------------------------------------------------------*
036300       RT-VALIDAR-GRUPO                SECTION.
036400      *  ---> Confere as regras de plausibilidade estrutural
036500      *----------------------------------------------------------------*
036600      *
036700           MOVE 'S'                    TO WSS-VALIDO.
036800           MOVE 'N'                    TO WSS-TEM-HISTORICO.
036900           IF WSS-HIST-QTDE             GREATER ZEROS
037000              MOVE 'S'                 TO WSS-TEM-HISTORICO
037100           END-IF.
037200      *
037300           IF WSS-PROJ-QTDE              LESS 1
037400              MOVE 'N'                 TO WSS-VALIDO
037500              DISPLAY 'CV000070 - REJECTED, NO PROJECTION - '
037600                      WSS-EMPRESA-ANTERIOR
037700           END-IF.
037800      *
037900           MOVE 1                      TO WSS-IND-PROJ.
038000           PERFORM RT-VALIDAR-PROJ-ANO
038100              UNTIL WSS-IND-PROJ        GREATER WSS-PROJ-QTDE.
038200      *
038300           MOVE 1                      TO WSS-IND-HIST.
038400           PERFORM RT-VALIDAR-HIST-ANO
038500              UNTIL WSS-IND-HIST        GREATER WSS-HIST-QTDE.
038600      *
038700       RT-VALIDAR-GRUPOX.
038800           EXIT.
038900      *
039000      *----------------------------------------------------------------*
039100       RT-VALIDAR-PROJ-ANO             SECTION.
039200      *  ---> Confere ano/valor de uma linha de projecao e duplicidade
039300      *----------------------------------------------------------------*
039400      *
039500           IF WSS-PROJ-ANO (WSS-IND-PROJ) LESS 2020
039600              OR WSS-PROJ-ANO (WSS-IND-PROJ) GREATER 2100
039700              MOVE 'N'                 TO WSS-VALIDO
039800              DISPLAY 'CV000070 - REJECTED, YEAR OUT OF RANGE - '
039900                      WSS-EMPRESA-ANTERIOR
040000           END-IF.
040100      *
040200      *        A NEGATIVE PROJECTED VALUE IS NOT REJECTED HERE - IT IS
040300      *        LEFT FOR RT-CRESCIMENTO-CADEIA TO CATCH AS A PLAUSIBILITY
040400      *        WARNING SO THE COMPANY STILL GETS ITS PREDICTIONS AND ITS
040500      *        RUN-REPORT LINE (REQ CV-0068).
040600      *
040700           IF WSS-IND-PROJ               GREATER 1
040800              MOVE (WSS-IND-PROJ - 1)  TO WSS-IND-HIST
040900              IF WSS-PROJ-ANO (WSS-IND-PROJ) EQUAL
041000                 WSS-PROJ-ANO (WSS-IND-HIST)
041100                 MOVE 'N'              TO WSS-VALIDO
041200                 DISPLAY 'CV000070 - REJECTED, DUPLICATE YEAR - '
041300                         WSS-EMPRESA-ANTERIOR
041400              END-IF
041500           END-IF.
041600      *
041700           ADD 1                       TO WSS-IND-PROJ.
041800      *
041900       RT-VALIDAR-PROJ-ANOX.
042000           EXIT.
042100      *
042200      *----------------------------------------------------------------*
042300       RT-VALIDAR-HIST-ANO             SECTION.
042400      *  ---> Confere ano/valor de uma linha de historico
042500      *----------------------------------------------------------------*
042600      *
042700           IF WSS-HIST-ANO (WSS-IND-HIST) LESS 1900
042800              OR WSS-HIST-ANO (WSS-IND-HIST) GREATER 2100
042900              MOVE 'N'                 TO WSS-VALIDO
043000              DISPLAY 'CV000070 - REJECTED, HISTORY YEAR OUT OF RANGE'
043100           END-IF.
043200      *
043300           IF WSS-HIST-VALOR (WSS-IND-HIST) LESS ZEROS
043400              MOVE 'N'                 TO WSS-VALIDO
043500              DISPLAY 'CV000070 - REJECTED, NEGATIVE HISTORY VALUE'
043600           END-IF.
043700      *
043800           ADD 1                       TO WSS-IND-HIST.
043900      *
044000       RT-VALIDAR-HIST-ANOX.
044100           EXIT.
044200      *
044300      *----------------------------------------------------------------*
044400       RT-CALCULA-ESTATISTICAS         SECTION.
044500      *  ---> Media, desvio padrao populacional e coef. de variacao
044600      *----------------------------------------------------------------*
044700      *
044800           MOVE ZEROS                  TO WSS-SOMA-HIST
044900                                          WSS-MEDIA-HIST
045000                                          WSS-SOMA-QUAD-DESVIO
045100                                          WSS-VARIANCIA
045200                                          WSS-DESVIO-PADRAO
045300                                          WSS-COEF-VARIACAO.
045400      *
045500           IF WSS-HISTORICO-PRESENTE
045600              MOVE 1                   TO WSS-IND-HIST
045700              PERFORM RT-SOMA-HISTORICO
045800                 UNTIL WSS-IND-HIST     GREATER WSS-HIST-QTDE
045900              COMPUTE WSS-MEDIA-HIST ROUNDED =
046000                      WSS-SOMA-HIST / WSS-HIST-QTDE
046100              MOVE 1                   TO WSS-IND-HIST
046200              PERFORM RT-SOMA-QUAD-DESVIO
046300                 UNTIL WSS-IND-HIST     GREATER WSS-HIST-QTDE
046400              COMPUTE WSS-VARIANCIA ROUNDED =
046500                      WSS-SOMA-QUAD-DESVIO / WSS-HIST-QTDE
046600              PERFORM RT-RAIZ-QUADRADA THRU RT-RAIZ-QUADRADAX
046700              IF WSS-MEDIA-HIST         GREATER ZEROS
046800                 COMPUTE WSS-COEF-VARIACAO ROUNDED =
046900                         WSS-DESVIO-PADRAO / WSS-MEDIA-HIST
047000              END-IF
047100           END-IF.
047200      *
047300       RT-CALCULA-ESTATISTICASX.
047400           EXIT.
047500      *
047600      *----------------------------------------------------------------*
047700       RT-SOMA-HISTORICO               SECTION.
047800      *  ---> Acumula um valor historico para o calculo da media
047900      *----------------------------------------------------------------*
048000      *
048100           ADD WSS-HIST-VALOR (WSS-IND-HIST) TO WSS-SOMA-HIST.
048200           ADD 1                       TO WSS-IND-HIST.
048300      *
048400       RT-SOMA-HISTORICOX.
048500           EXIT.
048600      *
048700      *----------------------------------------------------------------*
048800       RT-SOMA-QUAD-DESVIO             SECTION.
048900      *  ---> Acumula o quadrado do desvio de um valor historico
049000      *----------------------------------------------------------------*
049100      *
049200           COMPUTE WSS-SOMA-QUAD-DESVIO ROUNDED =
049300                   WSS-SOMA-QUAD-DESVIO +
049400                   ((WSS-HIST-VALOR (WSS-IND-HIST) - WSS-MEDIA-HIST) *
049500                    (WSS-HIST-VALOR (WSS-IND-HIST) - WSS-MEDIA-HIST)).
049600      *
049700           ADD 1                       TO WSS-IND-HIST.
049800      *
049900       RT-SOMA-QUAD-DESVIOX.
050000           EXIT.
050100      *
050200      *----------------------------------------------------------------*
050300       RT-RAIZ-QUADRADA                SECTION.
050400      *  ---> Raiz quadrada da variancia por aproximacoes sucessivas
050500      *       (METODO DE NEWTON - NENHUMA FUNCAO INTRINSECA DISPONIVEL
050600      *       NA VERSAO DO COMPILADOR EM USO NESTA INSTALACAO)
050700      *----------------------------------------------------------------*
050800      *
050900           MOVE WSS-VARIANCIA           TO WSS-DESVIO-PADRAO.
051000      *
051100           IF WSS-VARIANCIA             GREATER ZEROS
051200              MOVE 10                  TO WSS-IND-HIST
051300              PERFORM RT-RAIZ-PASSO
051400                 UNTIL WSS-IND-HIST     EQUAL ZEROS
051500           END-IF.
051600      *
051700       RT-RAIZ-QUADRADAX.
051800           EXIT.
051900      *
052000      *----------------------------------------------------------------*
052100       RT-RAIZ-PASSO                   SECTION.
052200      *  ---> Uma iteracao do metodo de Newton para a raiz quadrada
052300      *----------------------------------------------------------------*
052400      *
052500           COMPUTE WSS-DESVIO-PADRAO ROUNDED =
052600                   (WSS-DESVIO-PADRAO +
052700                   (WSS-VARIANCIA / WSS-DESVIO-PADRAO)) / 2.
052800      *
052900           SUBTRACT 1                  FROM WSS-IND-HIST.
053000      *
053100       RT-RAIZ-PASSOX.
053200           EXIT.
053300      *
053400      *----------------------------------------------------------------*
053500       RT-VERIFICA-PLAUSIBILIDADE      SECTION.
053600      *  ---> Media historica de crescimento e cadeia de crescimento
053700      *----------------------------------------------------------------*
053800      *
053900           MOVE SPACES                 TO WSS-PRIMEIRO-AVISO.
054000           MOVE ZEROS                  TO WSS-QTDE-AVISOS
054100                                          WSS-MEDIA-CRESCIMENTO
054200                                          WSS-SOMA-CRESCIMENTO
054300                                          WSS-QTDE-CRESCIMENTO.
054400      *
054500           IF NOT WSS-HISTORICO-PRESENTE
054600              ADD 1                    TO WSS-QTDE-AVISOS
054700              MOVE 'NO HISTORICAL DATA'
054800                                       TO WSS-PRIMEIRO-AVISO
054900           ELSE
055000              IF WSS-HIST-QTDE           GREATER 1
055100                 MOVE 2                TO WSS-IND-HIST
055200                 PERFORM RT-CRESCIMENTO-HISTORICO
055300                    UNTIL WSS-IND-HIST  GREATER WSS-HIST-QTDE
055400                 IF WSS-QTDE-CRESCIMENTO GREATER ZEROS
055500                    COMPUTE WSS-MEDIA-CRESCIMENTO ROUNDED =
055600                            WSS-SOMA-CRESCIMENTO / WSS-QTDE-CRESCIMENTO
055700                 END-IF
055800              END-IF
055900              MOVE WSS-HIST-VALOR (WSS-HIST-QTDE)
056000                                       TO WSS-CRES-VALOR-ANT
056100              MOVE 1                   TO WSS-IND-PROJ
056200              PERFORM RT-CRESCIMENTO-CADEIA
056300                 UNTIL WSS-IND-PROJ     GREATER WSS-PROJ-QTDE
056400           END-IF.
056500      *
056600       RT-VERIFICA-PLAUSIBILIDADEX.
056700           EXIT.
056800      *
056900      *----------------------------------------------------------------*
057000       RT-CRESCIMENTO-HISTORICO        SECTION.
057100      *  ---> Acumula uma taxa de crescimento ano-a-ano do historico
057200      *----------------------------------------------------------------*
057300      *
057400           IF WSS-HIST-VALOR (WSS-IND-HIST - 1) NOT EQUAL ZEROS
057500              COMPUTE WSS-CRES-TAXA ROUNDED =
057600                 (WSS-HIST-VALOR (WSS-IND-HIST) -
057700                  WSS-HIST-VALOR (WSS-IND-HIST - 1)) /
057800                  WSS-HIST-VALOR (WSS-IND-HIST - 1)
057900              ADD WSS-CRES-TAXA        TO WSS-SOMA-CRESCIMENTO
058000              ADD 1                    TO WSS-QTDE-CRESCIMENTO
058100           END-IF.
058200      *
058300           ADD 1                       TO WSS-IND-HIST.
058400      *
058500       RT-CRESCIMENTO-HISTORICOX.
058600           EXIT.
058700      *
058800      *----------------------------------------------------------------*
058900       RT-CRESCIMENTO-CADEIA           SECTION.
059000      *  ---> Uma transicao da cadeia historico->projecao->projecao
059100      *----------------------------------------------------------------*
059200      *
059300           MOVE WSS-PROJ-VALOR (WSS-IND-PROJ) TO WSS-CRES-VALOR-ATU.
059400           MOVE WSS-PROJ-ANO (WSS-IND-PROJ)   TO WSS-CRES-ANO.
059500      *
059600           IF WSS-CRES-VALOR-ANT         NOT EQUAL ZEROS
059700              COMPUTE WSS-CRES-TAXA ROUNDED =
059800                      (WSS-CRES-VALOR-ATU - WSS-CRES-VALOR-ANT) /
059900                      WSS-CRES-VALOR-ANT
060000              IF WSS-CRES-TAXA           GREATER 0.50
060100                 OR WSS-CRES-TAXA        LESS -0.50
060200                 PERFORM RT-REGISTRA-AVISO-CRESCIMENTO
060300                                       THRU RT-REGISTRA-AVISO-CRESCIMENTOX
060400              END-IF
060500           END-IF.
060600      *
060700           IF WSS-CRES-VALOR-ATU         LESS ZEROS
060800              ADD 1                    TO WSS-QTDE-AVISOS
060900              IF WSS-PRIMEIRO-AVISO      EQUAL SPACES
061000                 MOVE 'NEGATIVE PROJECTED VALUE'
061100                                       TO WSS-PRIMEIRO-AVISO
061200              END-IF
061300           END-IF.
061400      *
061500           MOVE WSS-CRES-VALOR-ATU     TO WSS-CRES-VALOR-ANT.
061600           ADD 1                       TO WSS-IND-PROJ.
061700      *
061800       RT-CRESCIMENTO-CADEIAX.
061900           EXIT.
062000      *
062100      *----------------------------------------------------------------*
062200       RT-REGISTRA-AVISO-CRESCIMENTO   SECTION.
062300      *  ---> Formata a mensagem de crescimento anormal e a registra
062400      *----------------------------------------------------------------*
062500      *
062600           ADD 1                       TO WSS-QTDE-AVISOS.
062700      *
062800           IF WSS-PRIMEIRO-AVISO         EQUAL SPACES
062900              MOVE WSS-CRES-ANO        TO WSS-ANO-EDITADO
063000              COMPUTE WSS-CRES-PERCENT-ED =
063100                      WSS-CRES-TAXA * 100
063200              COMPUTE WSS-MEDIA-CRES-ED =
063300                      WSS-MEDIA-CRESCIMENTO * 100
063400              STRING 'GROWTH ' WSS-ANO-ALFA-REDEF ' '
063500                     WSS-CRES-PERCENT-ED '% VS AVG '
063600                     WSS-MEDIA-CRES-ED '%'
063700                     DELIMITED BY SIZE INTO WSS-PRIMEIRO-AVISO
063800           END-IF.
063900      *
064000       RT-REGISTRA-AVISO-CRESCIMENTOX.
064100           EXIT.
064200      *
064300      *----------------------------------------------------------------*
064400       RT-GRAVA-PREVISOES              SECTION.
064500      *  ---> Grava BASE, BEST e WORST para cada ano de projecao
064600      *----------------------------------------------------------------*
064700      *
064800           MOVE 1                      TO WSS-IND-PROJ.
064900           PERFORM RT-GRAVA-UM-ANO
065000              UNTIL WSS-IND-PROJ        GREATER WSS-PROJ-QTDE.
065100      *
065200       RT-GRAVA-PREVISOESX.
065300           EXIT.
065400      *
065500      *----------------------------------------------------------------*
065600       RT-GRAVA-UM-ANO                 SECTION.
065700      *  ---> BASE (+-15%), BEST (x1,20) e WORST (x0,80) de um ano
065800      *----------------------------------------------------------------*
065900      *
066000           INITIALIZE                  REG-FDR.
066100           MOVE WSS-EMPRESA-ANTERIOR   TO FR-FDR-COMPANY-ID.
066200           MOVE WSS-PROJ-ANO (WSS-IND-PROJ) TO FR-FDR-YEAR.
066300           MOVE 'BASE '                TO FR-FDR-SCENARIO.
066400           MOVE WSS-PROJ-VALOR (WSS-IND-PROJ) TO FR-FDR-PREDICTED.
066500           COMPUTE FR-FDR-LOWER ROUNDED =
066600                   WSS-PROJ-VALOR (WSS-IND-PROJ) * 0.85.
066700           COMPUTE FR-FDR-UPPER ROUNDED =
066800                   WSS-PROJ-VALOR (WSS-IND-PROJ) * 1.15.
066900           MOVE WSS-PRIMEIRO-AVISO     TO FR-FDR-WARNING.
067000      *
067100           WRITE REG-FDR.
067200           ADD 1                       TO WSS-TOT-PREVISOES.
067300      *
067400           MOVE 'BEST '                TO FR-FDR-SCENARIO.
067500           COMPUTE FR-FDR-PREDICTED ROUNDED =
067600                   WSS-PROJ-VALOR (WSS-IND-PROJ) * 1.20.
067700           WRITE REG-FDR.
067800           ADD 1                       TO WSS-TOT-PREVISOES.
067900      *
068000           MOVE 'WORST '               TO FR-FDR-SCENARIO.
068100           COMPUTE FR-FDR-PREDICTED ROUNDED =
068200                   WSS-PROJ-VALOR (WSS-IND-PROJ) * 0.80.
068300           WRITE REG-FDR.
068400           ADD 1                       TO WSS-TOT-PREVISOES.
068500      *
068600           ADD 1                       TO WSS-IND-PROJ.
068700      *
068800       RT-GRAVA-UM-ANOX.
068900           EXIT.
069000      *
069100      *----------------------------------------------------------------*
069200       RT-IMPRIME-FCST                 SECTION.
069300      *  ---> Repassa as estatisticas da empresa para o run report
069400      *----------------------------------------------------------------*
069500      *
069600           MOVE WSS-EMPRESA-ANTERIOR   TO WSS-F-COMPANY-ID.
069700           MOVE WSS-MEDIA-HIST         TO WSS-F-HIST-MEAN.
069800           MOVE WSS-DESVIO-PADRAO      TO WSS-F-HIST-STDDEV.
069900           MOVE WSS-COEF-VARIACAO      TO WSS-F-COEF-VARIACAO.
070000           MOVE WSS-QTDE-AVISOS        TO WSS-F-WARNING-COUNT.
070100      *
070200      *        A GROUP WITH NO HISTORY GETS THE SINGLE "NO HISTORICAL
070300      *        DATA" NOTICE AND NOTHING ELSE (RT-VERIFICA-PLAUSIBILIDADE
070400      *        SKIPS THE GROWTH-CHAIN CHECKS ENTIRELY IN THAT CASE) - IT
070500      *        IS STILL REPORTED PLAUSIBLE PER REQ CV-0068.
070600           IF NOT WSS-HISTORICO-PRESENTE
070700              MOVE 'S'                 TO WSS-F-PLAUSIVEL
070800           ELSE
070900              IF WSS-QTDE-AVISOS        EQUAL ZEROS
071000                 MOVE 'S'              TO WSS-F-PLAUSIVEL
071100              ELSE
071200                 MOVE 'N'              TO WSS-F-PLAUSIVEL
071300              END-IF
071400           END-IF.
071500      *
071600           MOVE 'FCST'                 TO WSS-FUNCAO-RELATORIO.
071700           CALL 'CV000095'             USING WSS-FUNCAO-RELATORIO,
071800                                              WSS-DADOS-VALD-DUMMY,
071900                                              WSS-DADOS-FCST,
072000                                              WSS-DADOS-TRLR.
072100      *
072200       RT-IMPRIME-FCSTX.
072300           EXIT.
072400      *
072500      *----------------------------------------------------------------*
072600       RT-LIMPA-GRUPO                  SECTION.
072700      *  ---> Reinicia as tabelas de historico e projecao do proximo
072800      *       grupo
072900      *----------------------------------------------------------------*
073000      *
073100           MOVE ZEROS                  TO WSS-HIST-QTDE
073200                                          WSS-PROJ-QTDE.
073300      *
073400       RT-LIMPA-GRUPOX.
073500           EXIT.
073600      *
073700      *----------------------------------------------------------------*
073800       RT-FINALIZAR                    SECTION.
073900      *  ---> Grava o trailer, fecha os arquivos e o relatorio
074000      *----------------------------------------------------------------*
074100      *
074200           MOVE WSS-TOT-EMPRESAS       TO WSS-T-FORECAST-COMP.
074300           MOVE WSS-TOT-PREVISOES      TO WSS-T-PREDICTIONS.
074400      *
074500           MOVE 'TRLR'                 TO WSS-FUNCAO-RELATORIO.
074600           CALL 'CV000095'             USING WSS-FUNCAO-RELATORIO,
074700                                              WSS-DADOS-VALD-DUMMY,
074800                                              WSS-DADOS-FCST,
074900                                              WSS-DADOS-TRLR.
075000      *
075100           CLOSE ARQ-FCSPT, ARQ-FCSPR.
075200      *
075300       RT-FINALIZARX.
075400           EXIT.
075500      *
075600      *----------------------------------------------------------------*
075700      *                   F I M  D O  P R O G R A M A
075800      *----------------------------------------------------------------*
