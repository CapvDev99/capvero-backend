000100      *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.                     CV000095.
000500       AUTHOR.                         R AVILA.
000600       INSTALLATION.                   CAPVERO SUCCESSION ADVISORY.
000700       DATE-WRITTEN.                   28 MAR 1989.
000800       DATE-COMPILED.
000900       SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000      *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NAME     : CV000095 ---> RELATORIO -> RUN-REPORT         *
001400      *     *----------------------------------------------------------*
001500      *     *#TYPE     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALYST  : R AVILA                                       *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCTION : SHARED PRINT-LINE WRITER FOR THE RUN-REPORT    *
002000      *     *            FILE.  CALLED BY EACH BATCH DRIVER WITH A      *
002100      *     *            FUNCTION CODE THAT SELECTS THE LINE LAYOUT -   *
002200      *     *            'CABE' HEADING (OPENS THE FILE)                *
002300      *     *            'VALD' VALUATION DETAIL LINE                   *
002400      *     *            'FCST' FORECAST COMPANY DETAIL LINE            *
002500      *     *            'TRLR' TRAILER TOTALS (CLOSES THE FILE)        *
002600      *     *----------------------------------------------------------*
002700      *     * VERSION 01   -   R AVILA          -   28.03.1989          *
002800      *     *----------------------------------------------------------*
002900      *----------------------------------------------------------------*
003000      *    CHANGE LOG                                                  *
003100      *----------------------------------------------------------------*
003200      *  28.03.1989  RA   ORIGINAL PROGRAM - HEADING AND VALUATION      *
003300      *                   DETAIL LINE ONLY (REQ CV-0012)                *
003400      *  19.04.1991  RA   ADDED FORECAST DETAIL LINE (REQ CV-0030)      *
003500      *  11.06.1996  JLM  WIDENED THE ERROR-MESSAGE PRINT FIELD TO 40   *
003600      *                   CHARACTERS - PRIOR VERSION TRUNCATED LONGER   *
003700      *                   VALIDATION MESSAGES (REQ CV-0035)             *
003800      *  06.10.1998  DKS  YEAR-2000 REVIEW - RUN DATE NOW ACCEPTED AS   *
003900      *                   A 4-DIGIT CENTURY YEAR FROM THE SYSTEM CLOCK  *
004000      *                   (Y2K AUDIT 98-17)                             *
004100      *  15.12.2003  PVN  ADDED TRAILER TOTALS LINE, PROGRAM NOW CLOSES *
004200      *                   THE FILE ITSELF ON THE TRLR CALL (REQ CV-0067)*
004300      *  09.07.2007  MTS  ADDED CONSOLE CONTROL-TOTAL DISPLAY FOR       *
004400      *                   REQUESTS/METHODS-OK/METHODS-ERROR AFTER THE   *
004500      *                   TRAILER LINE, FOR RECONCILIATION WITH THE     *
004600      *                   BATCH LOG (REQ CV-0091)                       *
004700      *----------------------------------------------------------------*
004800      *================================================================*
004900       ENVIRONMENT                     DIVISION.
005000      *================================================================*
005100       CONFIGURATION                   SECTION.
005200      *----------------------------------------------------------------*
005300       SPECIAL-NAMES.
005400           C01                         IS TOP-OF-FORM.
005500      *----------------------------------------------------------------*
005600       INPUT-OUTPUT                    SECTION.
005700      *----------------------------------------------------------------*
005800       FILE-CONTROL.
005900      *
006000      *  ---> Arquivo RUN-REPORT
006100           SELECT REL-RUNREPORT        ASSIGN TO 'RUN-REPORT'
006200                  ORGANIZATION         IS LINE SEQUENTIAL
006300                  FILE STATUS          IS FS-RUNREPORT.
006400      *
006500      *================================================================*
006600       DATA                            DIVISION.
006700      *================================================================*
006800       FILE                            SECTION.
006900      *----------------------------------------------------------------*
007000       FD  REL-RUNREPORT.
007100       01  REG-RUNREPORT               PIC  X(132).
007200      *
007300      *----------------------------------------------------------------*
007400       WORKING-STORAGE                 SECTION.
007500      *----------------------------------------------------------------*
007600       77  FILLER                      PIC  X(032)         VALUE
007700           'III  WORKING STORAGE SECTION III'.
007800      *
007900       77  WSS-ARQ-ABERTO              PIC  X(001)         VALUE 'N'.
008000           88  WSS-RUNREPORT-ABERTO    VALUE 'S'.
008100      *
008200      *----------------------------------------------------------------*
008300      *    VARIAVEIS - FILE STATUS
008400      *----------------------------------------------------------------*
008500       01  WSS-FILE-STATUS.
008600           03  FS-RUNREPORT            PIC  X(002)         VALUE SPACES.
008700      *
008800      *----------------------------------------------------------------*
008900      *    VARIAVEIS - DATA DE EXECUCAO
009000      *----------------------------------------------------------------*
009100       01  WSS-DATA-SISTEMA            PIC  9(006)         VALUE ZEROS.
009200       01  WSS-DATA-SIS-R              REDEFINES WSS-DATA-SISTEMA.
009300           03  WSS-DTS-AA              PIC  9(002).
009400           03  WSS-DTS-MM              PIC  9(002).
009500           03  WSS-DTS-DD              PIC  9(002).
009600      *
009700       01  WSS-DATA-EDITADA            PIC  X(008)         VALUE SPACES.
009800      *
009900      *  ---> VISAO INTEIRA DO VALOR FINAL - USADA NA CONFERENCIA DE
010000      *       ESTOURO DE CAMPO ANTES DA EDICAO NA LINHA DE DETALHE
010100       01  WSS-VALOR-CONFERE           PIC  S9(013)V99     COMP-3
010200                                                            VALUE ZEROS.
010300       01  WSS-VALOR-CONFERE-R         REDEFINES WSS-VALOR-CONFERE
010400                                       PIC  S9(015)         COMP-3.
010500      *
010600      *----------------------------------------------------------------*
010700      *    VARIAVEIS - TOTAIS DE RODADA
010800      *----------------------------------------------------------------*
010900       01  WSS-TOTAIS.
011000           03  WSS-TOT-REQUISICOES     PIC  9(007) COMP    VALUE ZEROS.
011100           03  WSS-TOT-METODOS-OK      PIC  9(007) COMP    VALUE ZEROS.
011200           03  WSS-TOT-METODOS-ER      PIC  9(007) COMP    VALUE ZEROS.
011300      *
011400       01  WSS-TOTAIS-TAB              REDEFINES WSS-TOTAIS.
011500           03  WSS-TOTAL-ITEM          PIC  9(007) COMP
011600                                       OCCURS 3 TIMES.
011700      *
011800       01  WSS-IND-TOTAL               PIC  9(001)         COMP
011900                                                            VALUE ZEROS.
012000      *
012100      *----------------------------------------------------------------*
012200      *    LINHAS DE IMPRESSAO
012300      *----------------------------------------------------------------*
012400       01  WSS-LINHA-CABE.
012500           03  FILLER                  PIC  X(020)         VALUE
012600                                       'CAPVERO SUCCESSION -'.
012700           03  FILLER                  PIC  X(033)         VALUE
012800                                       ' COMPANY VALUATION BATCH REPORT '.
012900           03  FILLER                  PIC  X(009)         VALUE
013000                                       'RUN DATE '.
013100           03  WSS-C-DATA              PIC  X(008)         VALUE SPACES.
013200           03  FILLER                  PIC  X(062)         VALUE SPACES.
013300      *
013400       01  WSS-LINHA-VALD.
013500           03  FILLER                  PIC  X(003)         VALUE SPACES.
013600           03  WSS-V-ID                PIC  X(010)         VALUE SPACES.
013700           03  FILLER                  PIC  X(003)         VALUE SPACES.
013800           03  WSS-V-METODOS           PIC  ZZ9            VALUE ZEROS.
013900           03  FILLER                  PIC  X(003)         VALUE SPACES.
014000           03  WSS-V-FINAL             PIC
014100                   Z,ZZZ,ZZZ,ZZ9.99-                       VALUE ZEROS.
014200           03  FILLER                  PIC  X(002)         VALUE SPACES.
014300           03  WSS-V-MIN               PIC
014400                   Z,ZZZ,ZZZ,ZZ9.99-                       VALUE ZEROS.
014500           03  FILLER                  PIC  X(002)         VALUE SPACES.
014600           03  WSS-V-MAX               PIC
014700                   Z,ZZZ,ZZZ,ZZ9.99-                       VALUE ZEROS.
014800           03  FILLER                  PIC  X(002)         VALUE SPACES.
014900           03  WSS-V-MOEDA             PIC  X(003)         VALUE SPACES.
015000           03  FILLER                  PIC  X(050)         VALUE SPACES.
015100      *
015200       01  WSS-LINHA-FCST.
015300           03  FILLER                  PIC  X(003)         VALUE SPACES.
015400           03  WSS-F-ID                PIC  X(010)         VALUE SPACES.
015500           03  FILLER                  PIC  X(003)         VALUE SPACES.
015600           03  WSS-F-MEDIA             PIC
015700                   Z,ZZZ,ZZZ,ZZ9.99-                       VALUE ZEROS.
015800           03  FILLER                  PIC  X(002)         VALUE SPACES.
015900           03  WSS-F-DESVIO            PIC
016000                   Z,ZZZ,ZZZ,ZZ9.99-                       VALUE ZEROS.
016100           03  FILLER                  PIC  X(002)         VALUE SPACES.
016200           03  WSS-F-COEFVAR           PIC  Z9.9999-       VALUE ZEROS.
016300           03  FILLER                  PIC  X(003)         VALUE SPACES.
016400           03  WSS-F-AVISOS            PIC  ZZ9            VALUE ZEROS.
016500           03  FILLER                  PIC  X(003)         VALUE SPACES.
016600           03  WSS-F-PLAUSIVEL         PIC  X(001)         VALUE SPACES.
016700           03  FILLER                  PIC  X(060)         VALUE SPACES.
016800      *
016900       01  WSS-LINHA-TRLR-1.
017000           03  FILLER                  PIC  X(034)         VALUE
017100                   'REQUESTS READ..............:'.
017200           03  WSS-T-REQUISICOES       PIC  ZZZ,ZZ9        VALUE ZEROS.
017300           03  FILLER                  PIC  X(091)         VALUE SPACES.
017400      *
017500       01  WSS-LINHA-TRLR-2.
017600           03  FILLER                  PIC  X(034)         VALUE
017700                   'METHODS CALCULATED OK......:'.
017800           03  WSS-T-METODOS-OK        PIC  ZZZ,ZZ9        VALUE ZEROS.
017900           03  FILLER                  PIC  X(091)         VALUE SPACES.
018000      *
018100       01  WSS-LINHA-TRLR-3.
018200           03  FILLER                  PIC  X(034)         VALUE
018300                   'METHODS IN ERROR............:'.
018400           03  WSS-T-METODOS-ER        PIC  ZZZ,ZZ9        VALUE ZEROS.
018500           03  FILLER                  PIC  X(091)         VALUE SPACES.
018600      *
018700       01  WSS-LINHA-TRLR-4.
018800           03  FILLER                  PIC  X(034)         VALUE
018900                   'VALUATIONS SUMMARIZED......:'.
019000           03  WSS-T-VALUATIONS        PIC  ZZZ,ZZ9        VALUE ZEROS.
019100           03  FILLER                  PIC  X(091)         VALUE SPACES.
019200      *
019300       01  WSS-LINHA-TRLR-5.
019400           03  FILLER                  PIC  X(034)         VALUE
019500                   'FORECAST COMPANIES PROCESSED:'.
019600           03  WSS-T-COMPANIES         PIC  ZZZ,ZZ9        VALUE ZEROS.
019700           03  FILLER                  PIC  X(091)         VALUE SPACES.
019800      *
019900       01  WSS-LINHA-TRLR-6.
020000           03  FILLER                  PIC  X(034)         VALUE
020100                   'PREDICTIONS WRITTEN........:'.
020200           03  WSS-T-PREDICTIONS       PIC  ZZZ,ZZ9        VALUE ZEROS.
020300           03  FILLER                  PIC  X(091)         VALUE SPACES.
020400      *
020500      *----------------------------------------------------------------*
020600       01  FILLER                      PIC  X(032)         VALUE
020700           'FFF  FIM DA WORKING-STORAGE  FFF'.
020800      *----------------------------------------------------------------*
020900       LINKAGE                         SECTION.
021000      *----------------------------------------------------------------*
021100       01  LKS-FUNCAO                  PIC  X(004).
021200      *
021300       01  LKS-DADOS-VALD.
021400           03  LKV-VALUATION-ID        PIC  X(010).
021500           03  LKV-METHOD-COUNT        PIC  9(002).
021600           03  LKV-FINAL-VALUE         PIC  S9(013)V99.
021700           03  LKV-FINAL-MIN           PIC  S9(013)V99.
021800           03  LKV-FINAL-MAX           PIC  S9(013)V99.
021900           03  LKV-CURRENCY            PIC  X(003).
022000      *
022100       01  LKS-DADOS-FCST.
022200           03  LKF-COMPANY-ID          PIC  X(010).
022300           03  LKF-HIST-MEAN           PIC  S9(013)V99.
022400           03  LKF-HIST-STDDEV         PIC  S9(013)V99.
022500           03  LKF-COEF-VARIACAO       PIC  S9(001)V9(004).
022600           03  LKF-WARNING-COUNT       PIC  9(003).
022700           03  LKF-PLAUSIVEL           PIC  X(001).
022800      *
022900       01  LKS-DADOS-TRLR.
023000           03  LKT-REQUESTS-READ       PIC  9(007).
023100           03  LKT-METHODS-OK          PIC  9(007).
023200           03  LKT-METHODS-ERROR       PIC  9(007).
023300           03  LKT-VALUATIONS          PIC  9(007).
023400           03  LKT-FORECAST-COMPANIES  PIC  9(007).
023500           03  LKT-PREDICTIONS         PIC  9(007).
023600      *
023700      *================================================================*
023800       PROCEDURE       DIVISION USING LKS-FUNCAO, LKS-DADOS-VALD,
023900                                       LKS-DADOS-FCST, LKS-DADOS-TRLR.
024000      *================================================================*
024100       RT-PRINCIPAL                    SECTION.
024200      *  ---> Processamento principal - despacha pela funcao pedida
024300      *----------------------------------------------------------------*
024400      *
024500           EVALUATE LKS-FUNCAO
024600              WHEN 'CABE'
024700                    PERFORM RT-IMPRIME-CABECALHO
024800                                       THRU RT-IMPRIME-CABECALHOX
024900              WHEN 'VALD'
025000                    PERFORM RT-IMPRIME-VALD
025100                                       THRU RT-IMPRIME-VALDX
025200              WHEN 'FCST'
025300                    PERFORM RT-IMPRIME-FCST
025400                                       THRU RT-IMPRIME-FCSTX
025500              WHEN 'TRLR'
025600                    PERFORM RT-IMPRIME-TRLR
025700                                       THRU RT-IMPRIME-TRLRX
025800           END-EVALUATE.
025900      *
026000           GOBACK.
026100      *
026200       RT-PRINCIPALX.
026300           EXIT.
026400      *
026500      *----------------------------------------------------------------*
026600       RT-IMPRIME-CABECALHO            SECTION.
026700      *  ---> Abre o relatorio e imprime o cabecalho
026800      *----------------------------------------------------------------*
026900      *
027000           IF NOT WSS-RUNREPORT-ABERTO
027100              OPEN OUTPUT REL-RUNREPORT
027200              MOVE 'S'                 TO WSS-ARQ-ABERTO
027300           END-IF.
027400      *
027500           ACCEPT WSS-DATA-SISTEMA     FROM DATE.
027600      *
027700           STRING WSS-DTS-DD  ".."
027800                  WSS-DTS-MM  ".."
027900                  WSS-DTS-AA
028000                  DELIMITED BY SIZE   INTO WSS-DATA-EDITADA.
028100      *
028200           MOVE WSS-DATA-EDITADA       TO WSS-C-DATA.
028300      *
028400           WRITE REG-RUNREPORT         FROM WSS-LINHA-CABE.
028500      *
028600       RT-IMPRIME-CABECALHOX.
028700           EXIT.
028800      *
028900      *----------------------------------------------------------------*
029000       RT-IMPRIME-VALD                 SECTION.
029100      *  ---> Imprime uma linha de detalhe de valuation
029200      *----------------------------------------------------------------*
029300      *
029400           MOVE LKV-FINAL-VALUE        TO WSS-VALOR-CONFERE.
029500           IF WSS-VALOR-CONFERE-R       GREATER 9999999999.99
029600              OR WSS-VALOR-CONFERE-R    LESS -9999999999.99
029700              DISPLAY 'CV000095 - FINAL VALUE EXCEEDS PRINT WIDTH - '
029800                      LKV-VALUATION-ID
029900           END-IF.
030000      *
030100           MOVE LKV-VALUATION-ID       TO WSS-V-ID.
030200           MOVE LKV-METHOD-COUNT       TO WSS-V-METODOS.
030300           MOVE LKV-FINAL-VALUE        TO WSS-V-FINAL.
030400           MOVE LKV-FINAL-MIN          TO WSS-V-MIN.
030500           MOVE LKV-FINAL-MAX          TO WSS-V-MAX.
030600           MOVE LKV-CURRENCY           TO WSS-V-MOEDA.
030700      *
030800           WRITE REG-RUNREPORT         FROM WSS-LINHA-VALD.
030900      *
031000       RT-IMPRIME-VALDX.
031100           EXIT.
031200      *
031300      *----------------------------------------------------------------*
031400       RT-IMPRIME-FCST                 SECTION.
031500      *  ---> Imprime uma linha de detalhe de previsao (empresa)
031600      *----------------------------------------------------------------*
031700      *
031800           MOVE LKF-COMPANY-ID         TO WSS-F-ID.
031900           MOVE LKF-HIST-MEAN          TO WSS-F-MEDIA.
032000           MOVE LKF-HIST-STDDEV        TO WSS-F-DESVIO.
032100           MOVE LKF-COEF-VARIACAO      TO WSS-F-COEFVAR.
032200           MOVE LKF-WARNING-COUNT      TO WSS-F-AVISOS.
032300           MOVE LKF-PLAUSIVEL          TO WSS-F-PLAUSIVEL.
032400      *
032500           WRITE REG-RUNREPORT         FROM WSS-LINHA-FCST.
032600      *
032700       RT-IMPRIME-FCSTX.
032800           EXIT.
032900      *
033000      *----------------------------------------------------------------*
033100       RT-IMPRIME-TRLR                 SECTION.
033200      *  ---> Imprime os totais de controle e fecha o relatorio
033300      *----------------------------------------------------------------*
033400      *
033500           MOVE LKT-REQUESTS-READ      TO WSS-T-REQUISICOES
033600                                          WSS-TOT-REQUISICOES.
033700           MOVE LKT-METHODS-OK         TO WSS-T-METODOS-OK
033800                                          WSS-TOT-METODOS-OK.
033900           MOVE LKT-METHODS-ERROR      TO WSS-T-METODOS-ER
034000                                          WSS-TOT-METODOS-ER.
034100           MOVE LKT-VALUATIONS         TO WSS-T-VALUATIONS.
034200           MOVE LKT-FORECAST-COMPANIES TO WSS-T-COMPANIES.
034300           MOVE LKT-PREDICTIONS        TO WSS-T-PREDICTIONS.
034400      *
034500      *  ---> Confere no console os totais de controle antes de
034600      *       gravar o trailer, um por um, via a visao em tabela
034700           MOVE 1                      TO WSS-IND-TOTAL.
034800           PERFORM RT-CONFERE-TOTAL
034900              UNTIL WSS-IND-TOTAL       GREATER 3.
035000      *
035100           WRITE REG-RUNREPORT         FROM WSS-LINHA-TRLR-1.
035200           WRITE REG-RUNREPORT         FROM WSS-LINHA-TRLR-2.
035300           WRITE REG-RUNREPORT         FROM WSS-LINHA-TRLR-3.
035400           WRITE REG-RUNREPORT         FROM WSS-LINHA-TRLR-4.
035500           WRITE REG-RUNREPORT         FROM WSS-LINHA-TRLR-5.
035600           WRITE REG-RUNREPORT         FROM WSS-LINHA-TRLR-6.
035700      *
035800           IF WSS-RUNREPORT-ABERTO
035900              CLOSE REL-RUNREPORT
036000              MOVE 'N'                 TO WSS-ARQ-ABERTO
036100           END-IF.
036200      *
036300       RT-IMPRIME-TRLRX.
036400           EXIT.
036500      *
036600      *----------------------------------------------------------------*
036700       RT-CONFERE-TOTAL                SECTION.
036800      *  ---> Uma linha de conferencia de controle no console
036900      *----------------------------------------------------------------*
037000      *
037100           DISPLAY 'CV000095 - CONTROL TOTAL ' WSS-IND-TOTAL ' - '
037200                   WSS-TOTAL-ITEM (WSS-IND-TOTAL).
037300      *
037400           ADD 1                       TO WSS-IND-TOTAL.
037500      *
037600       RT-CONFERE-TOTALX.
037700           EXIT.
037800      *
037900      *----------------------------------------------------------------*
038000      *                   F I M  D O  P R O G R A M A
038100      *----------------------------------------------------------------*
