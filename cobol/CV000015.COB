000100      *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.                     CV000015.
000500       AUTHOR.                         R AVILA.
000600       INSTALLATION.                   CAPVERO SUCCESSION ADVISORY.
000700       DATE-WRITTEN.                   02 MAR 1989.
000800       DATE-COMPILED.
000900       SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000      *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NAME     : CV000015 ---> EARNINGS VALUE CALCULATOR       *
001400      *     *----------------------------------------------------------*
001500      *     *#TYPE     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALYST  : R AVILA                                       *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCTION : CAPITALIZED EARNINGS METHOD - AVERAGES THE     *
002000      *     *            HISTORICAL EARNINGS SUPPLIED ON THE REQUEST,   *
002100      *     *            CAPITALIZES AT RISK-FREE PLUS RISK PREMIUM,    *
002200      *     *            OPTIONALLY BLENDS WITH ASSET VALUE WHEN THE    *
002300      *     *            PRACTITIONER FLAG IS SET ON THE REQUEST.       *
002400      *     *----------------------------------------------------------*
002500      *     * VERSION 01   -   R AVILA          -   02.03.1989          *
002600      *     *----------------------------------------------------------*
002700      *----------------------------------------------------------------*
002800      *    CHANGE LOG                                                  *
002900      *----------------------------------------------------------------*
003000      *  02.03.1989  RA   ORIGINAL PROGRAM (REQ CV-0009)                *
003100      *  14.08.1991  JLM  ALLOWED 3 TO 5 HISTORICAL YEARS - PRIOR       *
003200      *                   VERSION REQUIRED EXACTLY 5 (REQ CV-0022)      *
003300      *  30.01.1995  JLM  CAPITALIZATION RATE NOW REJECTED WHEN ZERO OR *
003400      *                   NEGATIVE RATHER THAN DIVIDING BY IT (REQ      *
003500      *                   CV-0027)                                      *
003600      *  22.09.1998  DKS  YEAR-2000 REVIEW - NO DATE FIELDS IN THIS     *
003700      *                   PROGRAM, NO CHANGE REQUIRED (Y2K AUDIT 98-13) *
003800      *  12.06.2002  PVN  ADDED PRACTITIONER BLEND STEP PER REQUEST OF  *
003900      *                   VALUATION TEAM (REQ CV-0061)                  *
004000      *  07.11.2006  PVN  DOCUMENTED HALF-UP SUBSTITUTE FOR THE HOST    *
004100      *                   HALF-EVEN ROUNDING RULE (REQ CV-0084)         *
004200      *----------------------------------------------------------------*
004300      *================================================================*
004400       ENVIRONMENT                     DIVISION.
004500      *================================================================*
004600       CONFIGURATION                   SECTION.
004700      *----------------------------------------------------------------*
004800       SPECIAL-NAMES.
004900           C01                         IS TOP-OF-FORM.
005000      *----------------------------------------------------------------*
005100      *================================================================*
005200       DATA                            DIVISION.
005300      *================================================================*
005400       WORKING-STORAGE                 SECTION.
005500      *----------------------------------------------------------------*
005600       77  FILLER                      PIC  X(032)         VALUE
005700           'III  WORKING STORAGE SECTION III'.
005800      *
005900       01  WSS-CONTADORES.
006000           03  WSS-IND-ANO             PIC  S9(004)        COMP
006100                                                            VALUE ZEROS.
006200      *
006300       01  WSS-VALORES.
006400           03  WSS-SOMA-EARNINGS       PIC  S9(013)V99     COMP-3
006500                                                            VALUE ZEROS.
006600           03  WSS-MEDIA-EARNINGS      PIC  S9(013)V99     COMP-3
006700                                                            VALUE ZEROS.
006800           03  WSS-TAXA-CAPITALIZ      PIC  S9(003)V9(006) COMP-3
006900                                                            VALUE ZEROS.
007000           03  WSS-VALOR-EARNINGS      PIC  S9(013)V99     COMP-3
007100                                                            VALUE ZEROS.
007200           03  WSS-PESO-ASSET          PIC  S9(001)V9(006) COMP-3
007300                                                            VALUE ZEROS.
007400      *
007500       01  WSS-VALIDO                  PIC  X(001)         VALUE 'S'.
007600           88  WSS-REQUISICAO-VALIDA   VALUE 'S'.
007700           88  WSS-REQUISICAO-INVALIDA VALUE 'N'.
007800      *
007900      *----------------------------------------------------------------*
008000       01  FILLER                      PIC  X(032)         VALUE
008100           'FFF  FIM DA WORKING-STORAGE  FFF'.
008200      *----------------------------------------------------------------*
008300       LINKAGE                         SECTION.
008400      *----------------------------------------------------------------*
008500           COPY 'CV-VALRQ.CPY'         REPLACING ==::== BY == -LKQ ==.
008600      *
008700           COPY 'CV-VALRS.CPY'         REPLACING ==::== BY == -LKR ==.
008800      *----------------------------------------------------------------*
008900      *================================================================*
009000       PROCEDURE       DIVISION USING REG-LKQ, REG-LKR.
009100      *================================================================*
009200       RT-PRINCIPAL                    SECTION.
009300      *  ---> Processamento principal
009400      *----------------------------------------------------------------*
009500      *
009600           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
009700           PERFORM RT-VALIDAR          THRU RT-VALIDARX.
009800      *
009900           IF WSS-REQUISICAO-VALIDA
010000              PERFORM RT-CALCULA-VALOR THRU RT-CALCULA-VALORX
010100           END-IF.
010200      *
010300           GOBACK.
010400      *
010500       RT-PRINCIPALX.
010600           EXIT.
010700      *
010800      *----------------------------------------------------------------*
010900       RT-INICIALIZAR                  SECTION.
011000      *  ---> Inicializa areas de saida e variaveis de trabalho
011100      *----------------------------------------------------------------*
011200      *
011300           MOVE ZEROS                  TO RS-LKR-CALCULATED-VALUE
011400                                          RS-LKR-ENTERPRISE-VALUE
011500                                          WSS-SOMA-EARNINGS
011600                                          WSS-MEDIA-EARNINGS.
011700           MOVE 'OK'                   TO RS-LKR-STATUS.
011800           MOVE SPACES                 TO RS-LKR-ERROR-MSG.
011900           MOVE 'S'                    TO WSS-VALIDO.
012000           MOVE VR-LKQ-VALUATION-ID    TO RS-LKR-VALUATION-ID.
012100           MOVE VR-LKQ-METHOD          TO RS-LKR-METHOD.
012200           MOVE VR-LKQ-WEIGHT          TO RS-LKR-WEIGHT.
012300      *
012400       RT-INICIALIZARX.
012500           EXIT.
012600      *
012700      *----------------------------------------------------------------*
012800       RT-VALIDAR                      SECTION.
012900      *  ---> Confere os dados minimos da requisicao
013000      *----------------------------------------------------------------*
013100      *
013200           IF EV-LKQ-EARN-COUNT     LESS 3
013300              OR EV-LKQ-EARN-COUNT GREATER 5
013400              MOVE 'N'                 TO WSS-VALIDO
013500              MOVE 'ER'                TO RS-LKR-STATUS
013600              MOVE 'HISTORICAL EARNINGS MUST BE 3 TO 5 YEARS'
013700                                       TO RS-LKR-ERROR-MSG
013800              GO                       TO RT-VALIDARX
013900           END-IF.
014000      *
014100           IF EV-LKQ-RISK-FREE-RATE     LESS ZEROS
014200              OR EV-LKQ-RISK-PREMIUM   LESS ZEROS
014300              MOVE 'N'                 TO WSS-VALIDO
014400              MOVE 'ER'                TO RS-LKR-STATUS
014500              MOVE 'RATES MUST NOT BE NEGATIVE'
014600                                       TO RS-LKR-ERROR-MSG
014700              GO                       TO RT-VALIDARX
014800           END-IF.
014900      *
015000           COMPUTE WSS-TAXA-CAPITALIZ ROUNDED =
015100                   EV-LKQ-RISK-FREE-RATE + EV-LKQ-RISK-PREMIUM.
015200      *
015300           IF WSS-TAXA-CAPITALIZ        NOT GREATER ZEROS
015400              MOVE 'N'                 TO WSS-VALIDO
015500              MOVE 'ER'                TO RS-LKR-STATUS
015600              MOVE 'CAPITALIZATION RATE MUST BE GREATER THAN ZERO'
015700                                       TO RS-LKR-ERROR-MSG
015800           END-IF.
015900      *
016000       RT-VALIDARX.
016100           EXIT.
016200      *
016300      *----------------------------------------------------------------*
016400       RT-CALCULA-VALOR                SECTION.
016500      *  ---> Media das earnings, capitalizacao e mescla facultativa
016600      *----------------------------------------------------------------*
016700      *
016800           MOVE 1                      TO WSS-IND-ANO.
016900      *
017000           PERFORM RT-SOMAR-EARNINGS-ANO
017100              UNTIL WSS-IND-ANO         GREATER EV-LKQ-EARN-COUNT.
017200      *
017300           COMPUTE WSS-MEDIA-EARNINGS ROUNDED =
017400                   WSS-SOMA-EARNINGS / EV-LKQ-EARN-COUNT.
017500      *
017600           COMPUTE WSS-VALOR-EARNINGS ROUNDED =
017700                   WSS-MEDIA-EARNINGS / WSS-TAXA-CAPITALIZ * 100.
017800      *
017900           IF EV-LKQ-USE-PRACTITIONER   EQUAL 'Y'
018000              COMPUTE RS-LKR-CALCULATED-VALUE ROUNDED =
018100                      ((2 * WSS-VALOR-EARNINGS) +
018200                       EV-LKQ-ASSET-VALUE) / 3
018300           ELSE
018400              MOVE WSS-VALOR-EARNINGS  TO RS-LKR-CALCULATED-VALUE
018500           END-IF.
018600      *
018700           MOVE RS-LKR-CALCULATED-VALUE
018800                                       TO RS-LKR-ENTERPRISE-VALUE.
018900      *
019000       RT-CALCULA-VALORX.
019100           EXIT.
019200      *
019300      *----------------------------------------------------------------*
019400       RT-SOMAR-EARNINGS-ANO           SECTION.
019500      *  ---> Acumula uma earning historica da tabela de entrada
019600      *----------------------------------------------------------------*
019700      *
019800           ADD  EV-LKQ-EARNINGS (WSS-IND-ANO)
019900                                       TO WSS-SOMA-EARNINGS.
020000           ADD  1                      TO WSS-IND-ANO.
020100      *
020200       RT-SOMAR-EARNINGS-ANOX.
020300           EXIT.
020400      *
020500      *----------------------------------------------------------------*
020600      *                   F I M  D O  P R O G R A M A
020700      *----------------------------------------------------------------*
