000100      *----------------------------------------------------------------*
000200      *    CV-VALRQ.CPY  -  VALUATION-REQUEST RECORD LAYOUT
000300      *    ONE OCCURRENCE PER METHOD TO BE APPLIED TO A VALUATION.
000400      *    THE PARAMETER AREA IS A SINGLE PIC X(211) FIELD REDEFINED
000500      *    ONE WAY PER VR-METHOD VALUE - ONLY THE REDEFINITION THAT
000600      *    MATCHES VR-METHOD IS MEANINGFUL FOR A GIVEN RECORD.
000700      *    R.AVILA   11.02.1989   ORIGINAL LAYOUT (REQ CV-0007)
000800      *----------------------------------------------------------------*
000900       01  REG::.
001000           03  VR::-VALUATION-ID       PIC  X(010).
001100           03  VR::-METHOD             PIC  X(016).
001200      *        EBITDA_MULTIPLE / DCF / EARNINGS_VALUE / ASSET_VALUE /
001300      *        PRACTITIONER
001400           03  VR::-WEIGHT             PIC  S9(001)V9(004).
001500           03  VR::-CURRENCY           PIC  X(003).
001600           03  VR::-PARM-AREA          PIC  X(211).
001700      *----------------------------------------------------------------*
001800      *    EBITDA-MULTIPLE PARAMETER GROUP  (VR-METHOD = EBITDA_MULTIPLE)
001900      *----------------------------------------------------------------*
002000           03  VR::-PARM-EM            REDEFINES VR::-PARM-AREA.
002100               05  EM::-EBITDA         PIC  S9(013)V99.
002200               05  EM::-BASE-MULTIPLE  PIC  S9(003)V9(006).
002300               05  EM::-GROWTH-RATE    PIC  S9(003)V99.
002400               05  EM::-RISK-SCORE     PIC  9(002).
002500               05  EM::-COMPANY-SIZE   PIC  X(006).
002600      *            MICRO / SMALL / MEDIUM / LARGE
002700               05  EM::-CASH           PIC  S9(013)V99.
002800               05  EM::-DEBT           PIC  S9(013)V99.
002900               05  EM::-NON-OP-ASSETS  PIC  S9(013)V99.
003000               05  FILLER              PIC  X(129).
003100      *----------------------------------------------------------------*
003200      *    DCF PARAMETER GROUP  (VR-METHOD = DCF)
003300      *----------------------------------------------------------------*
003400           03  VR::-PARM-DC            REDEFINES VR::-PARM-AREA.
003500               05  DC::-FCF-COUNT      PIC  9(002).
003600               05  DC::-FCF-TABLE      OCCURS 10 TIMES.
003700                   07  DC::-FCF        PIC  S9(013)V99.
003800               05  DC::-WACC           PIC  S9(001)V9(006).
003900               05  DC::-TERM-GROWTH    PIC  S9(001)V9(006).
004000               05  DC::-CASH           PIC  S9(013)V99.
004100               05  DC::-DEBT           PIC  S9(013)V99.
004200               05  DC::-NON-OP-ASSETS  PIC  S9(013)V99.
004300      *----------------------------------------------------------------*
004400      *    EARNINGS-VALUE PARAMETER GROUP (VR-METHOD = EARNINGS_VALUE)
004500      *----------------------------------------------------------------*
004600           03  VR::-PARM-EV            REDEFINES VR::-PARM-AREA.
004700               05  EV::-EARN-COUNT     PIC  9(001).
004800               05  EV::-EARN-TABLE     OCCURS 5 TIMES.
004900                   07  EV::-EARNINGS   PIC  S9(013)V99.
005000               05  EV::-RISK-FREE-RATE PIC  S9(003)V9(004).
005100               05  EV::-RISK-PREMIUM   PIC  S9(003)V9(004).
005200               05  EV::-USE-PRACTITIONER
005300                                       PIC  X(001).
005400               05  EV::-ASSET-VALUE    PIC  S9(013)V99.
005500               05  FILLER              PIC  X(105).
005600      *----------------------------------------------------------------*
005700      *    ASSET-VALUE PARAMETER GROUP (VR-METHOD = ASSET_VALUE)
005800      *----------------------------------------------------------------*
005900           03  VR::-PARM-AV            REDEFINES VR::-PARM-AREA.
006000               05  AV::-REAL-ESTATE    PIC  S9(013)V99.
006100               05  AV::-MACHINERY-GROSS
006200                                       PIC  S9(013)V99.
006300               05  AV::-MACH-DEPR-PCT  PIC  S9(003)V99.
006400               05  AV::-INVENTORY      PIC  S9(013)V99.
006500               05  AV::-RECEIVABLES    PIC  S9(013)V99.
006600               05  AV::-RECV-RISK-PCT  PIC  S9(003)V99.
006700               05  AV::-CASH           PIC  S9(013)V99.
006800               05  AV::-INTANGIBLES    PIC  S9(013)V99.
006900               05  AV::-LIABILITIES    PIC  S9(013)V99.
007000               05  FILLER              PIC  X(096).
007100      *----------------------------------------------------------------*
007200      *    PRACTITIONER PARAMETER GROUP (VR-METHOD = PRACTITIONER)
007300      *----------------------------------------------------------------*
007400           03  VR::-PARM-PR            REDEFINES VR::-PARM-AREA.
007500               05  PR::-EARNINGS-VALUE PIC  S9(013)V99.
007600               05  PR::-ASSET-VALUE    PIC  S9(013)V99.
007700               05  PR::-EARNINGS-WEIGHT
007800                                       PIC  S9(001)V9(004).
007900               05  FILLER              PIC  X(176).
008000      *
008100           03  FILLER                  PIC  X(005).
008200      *----------------------------------------------------------------*
