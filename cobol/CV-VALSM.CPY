000100      *----------------------------------------------------------------*
000200      *    CV-VALSM.CPY  -  VALUATION-SUMMARY RECORD LAYOUT
000300      *    ONE OUTPUT OCCURRENCE PER VALUATION-ID, WRITTEN AT THE
000400      *    CONTROL BREAK ON VR-VALUATION-ID.
000500      *    R.AVILA   11.02.1989   ORIGINAL LAYOUT (REQ CV-0007)
000600      *----------------------------------------------------------------*
000700       01  REG::.
000800           03  VS::-VALUATION-ID       PIC  X(010).
000900           03  VS::-METHOD-COUNT       PIC  9(002).
001000      *        METHODS SUCCESSFULLY CALCULATED IN THE GROUP
001100           03  VS::-FINAL-VALUE        PIC  S9(013)V99.
001200      *        WEIGHT-NORMALIZED AVERAGE OF THE OK METHOD VALUES
001300           03  VS::-FINAL-MIN          PIC  S9(013)V99.
001400           03  VS::-FINAL-MAX          PIC  S9(013)V99.
001500           03  VS::-CURRENCY           PIC  X(003).
001600           03  FILLER                  PIC  X(020).
001700      *----------------------------------------------------------------*
