000100      *----------------------------------------------------------------*
000200      *    CV-FCSPR.CPY  -  FORECAST-PREDICTION RECORD LAYOUT
000300      *    ONE OUTPUT OCCURRENCE PER PROJECTION YEAR PER SCENARIO.
000400      *    R.AVILA   14.05.1991   ORIGINAL LAYOUT (REQ CV-0031)
000500      *----------------------------------------------------------------*
000600       01  REG::.
000700           03  FR::-COMPANY-ID         PIC  X(010).
000800           03  FR::-YEAR               PIC  9(004).
000900           03  FR::-SCENARIO           PIC  X(005).
001000      *        BASE / BEST / WORST
001100           03  FR::-PREDICTED          PIC  S9(013)V99.
001200           03  FR::-LOWER              PIC  S9(013)V99.
001300           03  FR::-UPPER              PIC  S9(013)V99.
001400           03  FR::-WARNING            PIC  X(060).
001500      *        BLANK WHEN NO PLAUSIBILITY WARNING WAS RAISED
001600           03  FILLER                  PIC  X(016).
001700      *----------------------------------------------------------------*
