000100      *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.                     CV000017.
000500       AUTHOR.                         R AVILA.
000600       INSTALLATION.                   CAPVERO SUCCESSION ADVISORY.
000700       DATE-WRITTEN.                   15 MAR 1989.
000800       DATE-COMPILED.
000900       SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000      *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NAME     : CV000017 ---> PRACTITIONER METHOD CALCULATOR  *
001400      *     *----------------------------------------------------------*
001500      *     *#TYPE     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALYST  : R AVILA                                       *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCTION : STAND-ALONE PRACTITIONER BLEND OF EARNINGS     *
002000      *     *            VALUE AND ASSET VALUE - USED WHEN THE CALLER   *
002100      *     *            SUPPLIES BOTH FIGURES DIRECTLY RATHER THAN     *
002200      *     *            THROUGH THE EARNINGS-VALUE PROGRAM'S OWN       *
002300      *     *            BLEND STEP.                                    *
002400      *     *----------------------------------------------------------*
002500      *     * VERSION 01   -   R AVILA          -   15.03.1989          *
002600      *     *----------------------------------------------------------*
002700      *----------------------------------------------------------------*
002800      *    CHANGE LOG                                                  *
002900      *----------------------------------------------------------------*
003000      *  15.03.1989  RA   ORIGINAL PROGRAM (REQ CV-0011)                *
003100      *  20.07.1994  JLM  WEIGHT NO LONGER FORCED TO 0.50 - CALLER MAY  *
003200      *                   SUPPLY ANY VALUE 0 THROUGH 1 (REQ CV-0028)    *
003300      *  01.10.1998  DKS  YEAR-2000 REVIEW - NO DATE FIELDS IN THIS     *
003400      *                   PROGRAM, NO CHANGE REQUIRED (Y2K AUDIT 98-15) *
003500      *  09.05.2002  PVN  ZERO-FILLED RESULT ON A WEIGHT OUTSIDE 0      *
003600      *                   THROUGH 1 RATHER THAN ABENDING - PRIOR        *
003700      *                   VERSION LEFT RESIDUE FROM THE LAST CALL       *
003800      *                   (REQ CV-0060)                                 *
003900      *  20.11.2006  PVN  DOCUMENTED HALF-UP SUBSTITUTE FOR THE HOST    *
004000      *                   HALF-EVEN ROUNDING RULE (REQ CV-0084)         *
004100      *----------------------------------------------------------------*
004200      *================================================================*
004300       ENVIRONMENT                     DIVISION.
004400      *================================================================*
004500       CONFIGURATION                   SECTION.
004600      *----------------------------------------------------------------*
004700       SPECIAL-NAMES.
004800           C01                         IS TOP-OF-FORM.
004900      *----------------------------------------------------------------*
005000      *================================================================*
005100       DATA                            DIVISION.
005200      *================================================================*
005300       WORKING-STORAGE                 SECTION.
005400      *----------------------------------------------------------------*
005500       77  FILLER                      PIC  X(032)         VALUE
005600           'III  WORKING STORAGE SECTION III'.
005700      *
005800       01  WSS-VALORES.
005900           03  WSS-ASSET-WEIGHT        PIC  S9(001)V9(006) COMP-3
006000                                                            VALUE ZEROS.
006100      *
006200       01  WSS-VALIDO                  PIC  X(001)         VALUE 'S'.
006300           88  WSS-REQUISICAO-VALIDA   VALUE 'S'.
006400           88  WSS-REQUISICAO-INVALIDA VALUE 'N'.
006500      *
006600      *----------------------------------------------------------------*
006700       01  FILLER                      PIC  X(032)         VALUE
006800           'FFF  FIM DA WORKING-STORAGE  FFF'.
006900      *----------------------------------------------------------------*
007000       LINKAGE                         SECTION.
007100      *----------------------------------------------------------------*
007200           COPY 'CV-VALRQ.CPY'         REPLACING ==::== BY == -LKQ ==.
007300      *
007400           COPY 'CV-VALRS.CPY'         REPLACING ==::== BY == -LKR ==.
007500      *----------------------------------------------------------------*
007600      *================================================================*
007700       PROCEDURE       DIVISION USING REG-LKQ, REG-LKR.
007800      *================================================================*
007900       RT-PRINCIPAL                    SECTION.
008000      *  ---> Processamento principal
008100      *----------------------------------------------------------------*
008200      *
008300           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
008400           PERFORM RT-VALIDAR          THRU RT-VALIDARX.
008500      *
008600           IF WSS-REQUISICAO-VALIDA
008700              PERFORM RT-CALCULA-VALOR THRU RT-CALCULA-VALORX
008800           END-IF.
008900      *
009000           GOBACK.
009100      *
009200       RT-PRINCIPALX.
009300           EXIT.
009400      *
009500      *----------------------------------------------------------------*
009600       RT-INICIALIZAR                  SECTION.
009700      *  ---> Inicializa areas de saida e variaveis de trabalho
009800      *----------------------------------------------------------------*
009900      *
010000           MOVE ZEROS                  TO RS-LKR-CALCULATED-VALUE
010100                                          RS-LKR-ENTERPRISE-VALUE
010200                                          WSS-ASSET-WEIGHT.
010300           MOVE 'OK'                   TO RS-LKR-STATUS.
010400           MOVE SPACES                 TO RS-LKR-ERROR-MSG.
010500           MOVE 'S'                    TO WSS-VALIDO.
010600           MOVE VR-LKQ-VALUATION-ID    TO RS-LKR-VALUATION-ID.
010700           MOVE VR-LKQ-METHOD          TO RS-LKR-METHOD.
010800           MOVE VR-LKQ-WEIGHT          TO RS-LKR-WEIGHT.
010900      *
011000       RT-INICIALIZARX.
011100           EXIT.
011200      *
011300      *----------------------------------------------------------------*
011400       RT-VALIDAR                      SECTION.
011500      *  ---> Confere os dados minimos da requisicao
011600      *----------------------------------------------------------------*
011700      *
011800           IF PR-LKQ-EARNINGS-WEIGHT    LESS ZEROS
011900              OR PR-LKQ-EARNINGS-WEIGHT
012000                                       GREATER 1
012100              MOVE 'N'                 TO WSS-VALIDO
012200              MOVE 'ER'                TO RS-LKR-STATUS
012300              MOVE 'EARNINGS WEIGHT MUST BE 0 TO 1'
012400                                       TO RS-LKR-ERROR-MSG
012500           END-IF.
012600      *
012700       RT-VALIDARX.
012800           EXIT.
012900      *
013000      *----------------------------------------------------------------*
013100       RT-CALCULA-VALOR                SECTION.
013200      *  ---> Mescla ponderada de earnings value e asset value
013300      *----------------------------------------------------------------*
013400      *
013500           COMPUTE WSS-ASSET-WEIGHT ROUNDED =
013600                   1 - PR-LKQ-EARNINGS-WEIGHT.
013700      *
013800           COMPUTE RS-LKR-CALCULATED-VALUE ROUNDED =
013900                   (PR-LKQ-EARNINGS-VALUE * PR-LKQ-EARNINGS-WEIGHT) +
014000                   (PR-LKQ-ASSET-VALUE * WSS-ASSET-WEIGHT).
014100      *
014200           MOVE RS-LKR-CALCULATED-VALUE
014300                                       TO RS-LKR-ENTERPRISE-VALUE.
014400      *
014500       RT-CALCULA-VALORX.
014600           EXIT.
014700      *
014800      *----------------------------------------------------------------*
014900      *                   F I M  D O  P R O G R A M A
015000      *----------------------------------------------------------------*
