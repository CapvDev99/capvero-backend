000100      *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.                     CV000016.
000500       AUTHOR.                         R AVILA.
000600       INSTALLATION.                   CAPVERO SUCCESSION ADVISORY.
000700       DATE-WRITTEN.                   09 MAR 1989.
000800       DATE-COMPILED.
000900       SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000      *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NAME     : CV000016 ---> ASSET VALUE CALCULATOR          *
001400      *     *----------------------------------------------------------*
001500      *     *#TYPE     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALYST  : R AVILA                                       *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCTION : NET ASSET VALUE METHOD - MARKS DOWN MACHINERY  *
002000      *     *            FOR DEPRECIATION AND RECEIVABLES FOR RISK,     *
002100      *     *            NETS FIXED AND CURRENT ASSETS AGAINST BOOKED   *
002200      *     *            LIABILITIES.                                   *
002300      *     *----------------------------------------------------------*
002400      *     * VERSION 01   -   R AVILA          -   09.03.1989          *
002500      *     *----------------------------------------------------------*
002600      *----------------------------------------------------------------*
002700      *    CHANGE LOG                                                  *
002800      *----------------------------------------------------------------*
002900      *  09.03.1989  RA   ORIGINAL PROGRAM (REQ CV-0010)                *
003000      *  11.05.1993  JLM  ADDED RECEIVABLES RISK-ADJUSTMENT PERCENTAGE  *
003100      *                   - PRIOR VERSION TOOK RECEIVABLES AT FACE      *
003200      *                   VALUE (REQ CV-0019)                           *
003300      *  25.09.1998  DKS  YEAR-2000 REVIEW - NO DATE FIELDS IN THIS     *
003400      *                   PROGRAM, NO CHANGE REQUIRED (Y2K AUDIT 98-14) *
003500      *  03.02.2001  PVN  CORRECTED MACHINERY DEPRECIATION PERCENT TO   *
003600      *                   APPLY AGAINST GROSS VALUE, NOT NET - PRIOR    *
003700      *                   VERSION DOUBLE-COUNTED DEPRECIATION           *
003800      *                   (REQ CV-0057)                                 *
003900      *  14.11.2006  PVN  DOCUMENTED HALF-UP SUBSTITUTE FOR THE HOST    *
004000      *                   HALF-EVEN ROUNDING RULE (REQ CV-0084)         *
004100      *----------------------------------------------------------------*
004200      *================================================================*
004300       ENVIRONMENT                     DIVISION.
004400      *================================================================*
004500       CONFIGURATION                   SECTION.
004600      *----------------------------------------------------------------*
004700       SPECIAL-NAMES.
004800           C01                         IS TOP-OF-FORM.
004900      *----------------------------------------------------------------*
005000      *================================================================*
005100       DATA                            DIVISION.
005200      *================================================================*
005300       WORKING-STORAGE                 SECTION.
005400      *----------------------------------------------------------------*
005500       77  FILLER                      PIC  X(032)         VALUE
005600           'III  WORKING STORAGE SECTION III'.
005700      *
005800       01  WSS-VALORES.
005900           03  WSS-MACHINERY-NET       PIC  S9(013)V99     COMP-3
006000                                                            VALUE ZEROS.
006100           03  WSS-RECEIVABLES-NET     PIC  S9(013)V99     COMP-3
006200                                                            VALUE ZEROS.
006300           03  WSS-FIXED-ASSETS        PIC  S9(013)V99     COMP-3
006400                                                            VALUE ZEROS.
006500           03  WSS-CURRENT-ASSETS      PIC  S9(013)V99     COMP-3
006600                                                            VALUE ZEROS.
006700      *
006800       01  WSS-VALIDO                  PIC  X(001)         VALUE 'S'.
006900           88  WSS-REQUISICAO-VALIDA   VALUE 'S'.
007000           88  WSS-REQUISICAO-INVALIDA VALUE 'N'.
007100      *
007200      *----------------------------------------------------------------*
007300       01  FILLER                      PIC  X(032)         VALUE
007400           'FFF  FIM DA WORKING-STORAGE  FFF'.
007500      *----------------------------------------------------------------*
007600       LINKAGE                         SECTION.
007700      *----------------------------------------------------------------*
007800           COPY 'CV-VALRQ.CPY'         REPLACING ==::== BY == -LKQ ==.
007900      *
008000           COPY 'CV-VALRS.CPY'         REPLACING ==::== BY == -LKR ==.
008100      *----------------------------------------------------------------*
008200      *================================================================*
008300       PROCEDURE       DIVISION USING REG-LKQ, REG-LKR.
008400      *================================================================*
008500       RT-PRINCIPAL                    SECTION.
008600      *  ---> Processamento principal
008700      *----------------------------------------------------------------*
008800      *
008900           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
009000           PERFORM RT-VALIDAR          THRU RT-VALIDARX.
009100      *
009200           IF WSS-REQUISICAO-VALIDA
009300              PERFORM RT-CALCULA-VALOR THRU RT-CALCULA-VALORX
009400           END-IF.
009500      *
009600           GOBACK.
009700      *
009800       RT-PRINCIPALX.
009900           EXIT.
010000      *
010100      *----------------------------------------------------------------*
010200       RT-INICIALIZAR                  SECTION.
010300      *  ---> Inicializa areas de saida e variaveis de trabalho
010400      *----------------------------------------------------------------*
010500      *
010600           MOVE ZEROS                  TO RS-LKR-CALCULATED-VALUE
010700                                          RS-LKR-ENTERPRISE-VALUE
010800                                          WSS-MACHINERY-NET
010900                                          WSS-RECEIVABLES-NET
011000                                          WSS-FIXED-ASSETS
011100                                          WSS-CURRENT-ASSETS.
011200           MOVE 'OK'                   TO RS-LKR-STATUS.
011300           MOVE SPACES                 TO RS-LKR-ERROR-MSG.
011400           MOVE 'S'                    TO WSS-VALIDO.
011500           MOVE VR-LKQ-VALUATION-ID    TO RS-LKR-VALUATION-ID.
011600           MOVE VR-LKQ-METHOD          TO RS-LKR-METHOD.
011700           MOVE VR-LKQ-WEIGHT          TO RS-LKR-WEIGHT.
011800      *
011900       RT-INICIALIZARX.
012000           EXIT.
012100      *
012200      *----------------------------------------------------------------*
012300       RT-VALIDAR                      SECTION.
012400      *  ---> Confere os dados minimos da requisicao
012500      *----------------------------------------------------------------*
012600      *
012700           IF AV-LKQ-MACH-DEPR-PCT      LESS ZEROS
012800              OR AV-LKQ-MACH-DEPR-PCT  GREATER 100
012900              MOVE 'N'                 TO WSS-VALIDO
013000              MOVE 'ER'                TO RS-LKR-STATUS
013100              MOVE 'MACHINERY DEPRECIATION PCT MUST BE 0 TO 100'
013200                                       TO RS-LKR-ERROR-MSG
013300              GO                       TO RT-VALIDARX
013400           END-IF.
013500      *
013600           IF AV-LKQ-RECV-RISK-PCT      LESS ZEROS
013700              OR AV-LKQ-RECV-RISK-PCT  GREATER 100
013800              MOVE 'N'                 TO WSS-VALIDO
013900              MOVE 'ER'                TO RS-LKR-STATUS
014000              MOVE 'RECEIVABLES RISK PCT MUST BE 0 TO 100'
014100                                       TO RS-LKR-ERROR-MSG
014200           END-IF.
014300      *
014400       RT-VALIDARX.
014500           EXIT.
014600      *
014700      *----------------------------------------------------------------*
014800       RT-CALCULA-VALOR                SECTION.
014900      *  ---> Ativo fixo e circulante, deduzidas as depreciacoes/riscos
015000      *----------------------------------------------------------------*
015100      *
015200           COMPUTE WSS-MACHINERY-NET ROUNDED =
015300                   AV-LKQ-MACHINERY-GROSS *
015400                   (1 - (AV-LKQ-MACH-DEPR-PCT / 100)).
015500      *
015600           COMPUTE WSS-FIXED-ASSETS ROUNDED =
015700                   AV-LKQ-REAL-ESTATE + WSS-MACHINERY-NET +
015800                   AV-LKQ-INTANGIBLES.
015900      *
016000           COMPUTE WSS-RECEIVABLES-NET ROUNDED =
016100                   AV-LKQ-RECEIVABLES *
016200                   (1 - (AV-LKQ-RECV-RISK-PCT / 100)).
016300      *
016400           COMPUTE WSS-CURRENT-ASSETS ROUNDED =
016500                   AV-LKQ-INVENTORY + WSS-RECEIVABLES-NET +
016600                   AV-LKQ-CASH.
016700      *
016800           COMPUTE RS-LKR-CALCULATED-VALUE ROUNDED =
016900                   WSS-FIXED-ASSETS + WSS-CURRENT-ASSETS -
017000                   AV-LKQ-LIABILITIES.
017100      *
017200           MOVE RS-LKR-CALCULATED-VALUE
017300                                       TO RS-LKR-ENTERPRISE-VALUE.
017400      *
017500       RT-CALCULA-VALORX.
017600           EXIT.
017700      *
017800      *----------------------------------------------------------------*
017900      *                   F I M  D O  P R O G R A M A
018000      *----------------------------------------------------------------*
