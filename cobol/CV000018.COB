000100      *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.                     CV000018.
000500       AUTHOR.                         JLM.
000600       INSTALLATION.                   CAPVERO SUCCESSION ADVISORY.
000700       DATE-WRITTEN.                   03 JUN 1992.
000800       DATE-COMPILED.
000900       SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000      *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NAME     : CV000018 ---> FORECAST SCENARIO GENERATOR     *
001400      *     *----------------------------------------------------------*
001500      *     *#TYPE     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALYST  : JLM                                          *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCTION : EXPANDS A BASE FORECAST-PREDICTION RECORD      *
002000      *     *            INTO A BEST OR WORST CASE RECORD.  THE BASE    *
002100      *     *            RECORD'S LOWER/UPPER BOUNDS ARE ASSUMED        *
002200      *     *            ALREADY POPULATED BY THE UPSTREAM STATISTICAL  *
002300      *     *            MODEL - THIS PROGRAM APPLIES ONLY THE FIXED    *
002400      *     *            VOLATILITY FACTOR OF 15 PERCENT.               *
002500      *     *----------------------------------------------------------*
002600      *     * VERSION 01   -   JLM              -   03.06.1992          *
002700      *     *----------------------------------------------------------*
002800      *----------------------------------------------------------------*
002900      *    CHANGE LOG                                                  *
003000      *----------------------------------------------------------------*
003100      *  03.06.1992  JLM  ORIGINAL PROGRAM (REQ CV-0026)                *
003200      *  12.03.1995  JLM  VOLATILITY FACTOR IS NOW A NAMED CONSTANT     *
003300      *                   (0.15) INSTEAD OF A LITERAL REPEATED IN       *
003400      *                   THREE PLACES (REQ CV-0033)                    *
003500      *  18.10.1998  DKS  YEAR-2000 REVIEW - FR-YEAR IS ALREADY 4       *
003600      *                   DIGITS, NO CHANGE REQUIRED (Y2K AUDIT 98-16)  *
003700      *  27.08.2003  PVN  BEST/WORST NOW COPY THE YEAR AND BOUNDS FROM  *
003800      *                   THE BASE RECORD UNCHANGED - PRIOR VERSION     *
003900      *                   RECOMPUTED BOUNDS AND THEY DRIFTED FROM THE   *
004000      *                   BASE (REQ CV-0063)                            *
004100      *  09.02.2007  PVN  DOCUMENTED HALF-UP SUBSTITUTE FOR THE HOST    *
004200      *                   HALF-EVEN ROUNDING RULE (REQ CV-0086)         *
004300      *----------------------------------------------------------------*
004400      *================================================================*
004500       ENVIRONMENT                     DIVISION.
004600      *================================================================*
004700       CONFIGURATION                   SECTION.
004800      *----------------------------------------------------------------*
004900       SPECIAL-NAMES.
005000           C01                         IS TOP-OF-FORM.
005100      *----------------------------------------------------------------*
005200      *================================================================*
005300       DATA                            DIVISION.
005400      *================================================================*
005500       WORKING-STORAGE                 SECTION.
005600      *----------------------------------------------------------------*
005700       77  FILLER                      PIC  X(032)         VALUE
005800           'III  WORKING STORAGE SECTION III'.
005900      *
006000      *  ---> FATOR DE VOLATILIDADE - 15% PARA MAIS OU PARA MENOS
006100       01  WSS-FATORES.
006200           03  WSS-FATOR-BEST          PIC  S9(003)V9(006) COMP-3
006300                                                            VALUE 1.15.
006400           03  WSS-FATOR-WORST         PIC  S9(003)V9(006) COMP-3
006500                                                            VALUE 0.85.
006600      *
006700       01  WSS-FATORES-TAB             REDEFINES WSS-FATORES.
006800           03  WSS-FATOR-TAB           PIC  S9(003)V9(006) COMP-3
006900                                       OCCURS 2 TIMES.
007000      *
007100      *  ---> VISAO ALFANUMERICA DO ANO - USADA NAS MENSAGENS DE ERRO
007200       01  WSS-ANO-EDITADO             PIC  9(004)         VALUE ZEROS.
007300       01  WSS-ANO-ALFA                REDEFINES WSS-ANO-EDITADO
007400                                       PIC  X(004).
007500      *
007600      *  ---> VISAO INTEIRA DO VALOR CALCULADO - USADA NA ROTINA DE
007700      *       CONFERENCIA DE ESTOURO DE CAMPO (14 DIGITOS INTEIROS)
007800       01  WSS-VALOR-CALC              PIC  S9(013)V99     COMP-3
007900                                                            VALUE ZEROS.
008000       01  WSS-VALOR-CALC-R            REDEFINES WSS-VALOR-CALC
008100                                       PIC  S9(015)         COMP-3.
008200      *
008300       01  WSS-VALIDO                  PIC  X(001)         VALUE 'S'.
008400           88  WSS-REQUISICAO-VALIDA   VALUE 'S'.
008500           88  WSS-REQUISICAO-INVALIDA VALUE 'N'.
008600      *
008700      *----------------------------------------------------------------*
008800       01  FILLER                      PIC  X(032)         VALUE
008900           'FFF  FIM DA WORKING-STORAGE  FFF'.
009000      *----------------------------------------------------------------*
009100       LINKAGE                         SECTION.
009200      *----------------------------------------------------------------*
009300      *  ---> 'BEST '  OU  'WORST'
009400       01  LKS-CENARIO                 PIC  X(005).
009500      *
009600      *  ---> REGISTRO BASE - LIMITES JA CALCULADOS PELO MODELO
009700           COPY 'CV-FCSPR.CPY'         REPLACING ==::== BY == -LKB ==.
009800      *
009900      *  ---> REGISTRO DE SAIDA - CENARIO BEST OU WORST
010000           COPY 'CV-FCSPR.CPY'         REPLACING ==::== BY == -LKO ==.
010100      *----------------------------------------------------------------*
010200      *================================================================*
010300       PROCEDURE       DIVISION USING LKS-CENARIO, REG-LKB, REG-LKO.
010400      *================================================================*
010500       RT-PRINCIPAL                    SECTION.
010600      *  ---> Processamento principal
010700      *----------------------------------------------------------------*
010800      *
010900           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
011000      *
011100           EVALUATE LKS-CENARIO
011200              WHEN 'BEST '
011300                    PERFORM RT-CALCULA-BEST
011400                                       THRU RT-CALCULA-BESTX
011500              WHEN 'WORST'
011600                    PERFORM RT-CALCULA-WORST
011700                                       THRU RT-CALCULA-WORSTX
011800           END-EVALUATE.
011900      *
012000           GOBACK.
012100      *
012200       RT-PRINCIPALX.
012300           EXIT.
012400      *
012500      *----------------------------------------------------------------*
012600       RT-INICIALIZAR                  SECTION.
012700      *  ---> Copia campos comuns do registro base para o de saida
012800      *----------------------------------------------------------------*
012900      *
013000           MOVE FR-LKB-COMPANY-ID      TO FR-LKO-COMPANY-ID.
013100           MOVE FR-LKB-YEAR            TO FR-LKO-YEAR.
013200           MOVE FR-LKB-LOWER           TO FR-LKO-LOWER.
013300           MOVE FR-LKB-UPPER           TO FR-LKO-UPPER.
013400           MOVE FR-LKB-WARNING         TO FR-LKO-WARNING.
013500           MOVE LKS-CENARIO            TO FR-LKO-SCENARIO.
013600      *
013700       RT-INICIALIZARX.
013800           EXIT.
013900      *
014000      *----------------------------------------------------------------*
014100       RT-CALCULA-BEST                 SECTION.
014200      *  ---> Melhor caso - limite superior acrescido do fator
014300      *----------------------------------------------------------------*
014400      *
014500           COMPUTE FR-LKO-PREDICTED ROUNDED =
014600                   FR-LKB-UPPER * WSS-FATOR-BEST.
014700      *
014800       RT-CALCULA-BESTX.
014900           EXIT.
015000      *
015100      *----------------------------------------------------------------*
015200       RT-CALCULA-WORST                SECTION.
015300      *  ---> Pior caso - limite inferior reduzido pelo fator
015400      *----------------------------------------------------------------*
015500      *
015600           COMPUTE FR-LKO-PREDICTED ROUNDED =
015700                   FR-LKB-LOWER * WSS-FATOR-WORST.
015800      *
015900       RT-CALCULA-WORSTX.
016000           EXIT.
016100      *
016200      *----------------------------------------------------------------*
016300      *                   F I M  D O  P R O G R A M A
016400      *----------------------------------------------------------------*
