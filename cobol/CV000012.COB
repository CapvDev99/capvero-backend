000100      *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.                     CV000012.
000500       AUTHOR.                         R AVILA.
000600       INSTALLATION.                   CAPVERO SUCCESSION ADVISORY.
000700       DATE-WRITTEN.                   14 FEB 1989.
000800       DATE-COMPILED.
000900       SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000      *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NAME     : CV000012 ---> DISCOUNTED CASH FLOW CALCULATOR *
001400      *     *----------------------------------------------------------*
001500      *     *#TYPE     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALYST  : R AVILA                                       *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCTION : CALLED SUBPROGRAM WITH THREE ENTRY FUNCTIONS,  *
002000      *     *            SELECTED BY LKS-FUNCAO ON THE LINKAGE PARM -   *
002100      *     *            'DCF '  DISCOUNTED CASH FLOW VALUATION         *
002200      *     *            'WACC'  WEIGHTED AVERAGE COST OF CAPITAL       *
002300      *     *                    FROM CAPM INPUTS                       *
002400      *     *            'FCFE'  FREE CASH FLOW FROM EBIT               *
002500      *     *----------------------------------------------------------*
002600      *     * VERSION 01   -   R AVILA          -   14.02.1989          *
002700      *     *----------------------------------------------------------*
002800      *----------------------------------------------------------------*
002900      *    CHANGE LOG                                                  *
003000      *----------------------------------------------------------------*
003100      *  14.02.1989  RA   ORIGINAL PROGRAM - DCF ENTRY ONLY (REQ CV-0008)
003200      *  19.06.1990  RA   ADDED WACC-FROM-CAPM ENTRY (REQ CV-0016)      *
003300      *  02.02.1991  JLM  ADDED FCF-FROM-EBIT ENTRY (REQ CV-0019)       *
003400      *  30.10.1992  JLM  ZERO-CAPITAL EDGE CASE ON WACC WEIGHTS        *
003500      *                   (REQ CV-0027 - DIVIDE BY ZERO ABEND ON A      *
003600      *                   START-UP WITH NO DEBT AND NO EQUITY BOOKED)   *
003700      *  11.03.1994  DKS  VALIDATION OF TERMINAL GROWTH VS WACC ADDED   *
003800      *                   PER AUDIT FINDING 94-021                     *
003900      *  17.09.1998  DKS  YEAR-2000 REVIEW - NO DATE FIELDS IN THIS     *
004000      *                   PROGRAM, NO CHANGE REQUIRED (Y2K AUDIT 98-11) *
004100      *  05.04.2002  PVN  DOCUMENTED HALF-UP SUBSTITUTE FOR THE HOST    *
004200      *                   HALF-EVEN ROUNDING RULE (REQ CV-0059)         *
004300      *  19.01.2005  PVN  CORRECTED FCF-TABLE SUBSCRIPT LIMIT - PRIOR   *
004400      *                   VERSION SUMMED ONE YEAR PAST DC-FCF-COUNT     *
004500      *                   ON RECORDS WITH FEWER THAN 10 PROJECTIONS     *
004600      *                   (REQ CV-0071)                                *
004700      *----------------------------------------------------------------*
004800      *================================================================*
004900       ENVIRONMENT                     DIVISION.
005000      *================================================================*
005100       CONFIGURATION                   SECTION.
005200      *----------------------------------------------------------------*
005300       SPECIAL-NAMES.
005400           C01                         IS TOP-OF-FORM.
005500      *----------------------------------------------------------------*
005600      *================================================================*
005700       DATA                            DIVISION.
005800      *================================================================*
005900       WORKING-STORAGE                 SECTION.
006000      *----------------------------------------------------------------*
006100       77  FILLER                      PIC  X(032)         VALUE
006200           'III  WORKING STORAGE SECTION III'.
006300      *
006400      *----------------------------------------------------------------*
006500      *    VARIAVEIS - CALCULO DO FLUXO DE CAIXA DESCONTADO
006600      *----------------------------------------------------------------*
006700       01  WSS-DCF-AREA.
006800           03  WSS-ANO                 PIC  S9(004)        COMP
006900                                                            VALUE ZEROS.
007000           03  WSS-SOMA-VP-FCF         PIC  S9(013)V9(006) COMP-3
007100                                                            VALUE ZEROS.
007200           03  WSS-VP-FCF              PIC  S9(013)V9(006) COMP-3
007300                                                            VALUE ZEROS.
007400           03  WSS-FATOR-DESCONTO      PIC  S9(003)V9(006) COMP-3
007500                                                            VALUE ZEROS.
007600           03  WSS-UM-MAIS-WACC        PIC  S9(003)V9(006) COMP-3
007700                                                            VALUE ZEROS.
007800           03  WSS-VALOR-TERMINAL      PIC  S9(013)V9(006) COMP-3
007900                                                            VALUE ZEROS.
008000           03  WSS-VP-TERMINAL         PIC  S9(013)V9(006) COMP-3
008100                                                            VALUE ZEROS.
008200      *
008300      *----------------------------------------------------------------*
008400      *    VARIAVEIS - CALCULO DO WACC (CAPM)
008500      *----------------------------------------------------------------*
008600       01  WSS-WACC-AREA.
008700           03  WSS-CUSTO-EQUITY        PIC  S9(003)V9(006) COMP-3
008800                                                            VALUE ZEROS.
008900           03  WSS-CAPITAL-TOTAL       PIC  S9(013)V99     COMP-3
009000                                                            VALUE ZEROS.
009100           03  WSS-PESO-EQUITY         PIC  S9(003)V9(006) COMP-3
009200                                                            VALUE ZEROS.
009300           03  WSS-PESO-DEBT           PIC  S9(003)V9(006) COMP-3
009400                                                            VALUE ZEROS.
009500      *
009600      *----------------------------------------------------------------*
009700      *    VARIAVEIS - FCF A PARTIR DO EBIT
009800      *----------------------------------------------------------------*
009900       01  WSS-FCFE-AREA.
010000           03  WSS-NOPAT               PIC  S9(013)V99     COMP-3
010100                                                            VALUE ZEROS.
010200      *
010300       01  WSS-VALIDO                  PIC  X(001)         VALUE 'S'.
010400           88  WSS-REQUISICAO-VALIDA   VALUE 'S'.
010500           88  WSS-REQUISICAO-INVALIDA VALUE 'N'.
010600      *
010700      *----------------------------------------------------------------*
010800       01  FILLER                      PIC  X(032)         VALUE
010900           'FFF  FIM DA WORKING-STORAGE  FFF'.
011000      *----------------------------------------------------------------*
011100       LINKAGE                         SECTION.
011200      *----------------------------------------------------------------*
011300      *  ---> AREA DE ENTRADA - PARAMETROS DO METODO (VALUATION-REQUEST)
011400           COPY 'CV-VALRQ.CPY'         REPLACING ==::== BY == -LKQ ==.
011500      *
011600      *  ---> AREA DE SAIDA - RESULTADO DO METODO (VALUATION-RESULT)
011700           COPY 'CV-VALRS.CPY'         REPLACING ==::== BY == -LKR ==.
011800      *
011900      *----------------------------------------------------------------*
012000      *    SELETOR DE FUNCAO E AREAS DAS FUNCOES AUXILIARES
012100      *----------------------------------------------------------------*
012200       01  LKS-FUNCAO                  PIC  X(004).
012300      *        'DCF '  /  'WACC'  /  'FCFE'
012400      *
012500       01  LKS-WACC-PARM.
012600           03  WP-LKS-RISK-FREE-RATE   PIC  S9(001)V9(006).
012700           03  WP-LKS-BETA             PIC  S9(002)V9(006).
012800           03  WP-LKS-MKT-RISK-PREMIUM PIC  S9(001)V9(006).
012900           03  WP-LKS-SIZE-PREMIUM     PIC  S9(001)V9(006).
013000           03  WP-LKS-COMPANY-RISK     PIC  S9(001)V9(006).
013100           03  WP-LKS-INTEREST-RATE    PIC  S9(001)V9(006).
013200           03  WP-LKS-EQUITY-VALUE     PIC  S9(013)V99.
013300           03  WP-LKS-DEBT-VALUE       PIC  S9(013)V99.
013400           03  WP-LKS-TAX-RATE         PIC  S9(001)V9(006).
013500           03  WP-LKS-WACC-RESULT      PIC  S9(001)V9(006).
013600      *
013700       01  LKS-FCFE-PARM.
013800           03  FE-LKS-EBIT             PIC  S9(013)V99.
013900           03  FE-LKS-TAX-RATE         PIC  S9(001)V9(006).
014000           03  FE-LKS-DEPRECIATION     PIC  S9(013)V99.
014100           03  FE-LKS-CAPEX            PIC  S9(013)V99.
014200           03  FE-LKS-DELTA-WKG-CAPITAL
014300                                       PIC  S9(013)V99.
014400           03  FE-LKS-FCF-RESULT       PIC  S9(013)V99.
014500      *
014600      *================================================================*
014700       PROCEDURE       DIVISION USING LKS-FUNCAO, REG-LKQ, REG-LKR,
014800                                       LKS-WACC-PARM, LKS-FCFE-PARM.
014900      *================================================================*
015000       RT-PRINCIPAL                    SECTION.
015100      *  ---> Processamento principal - despacha pela funcao pedida
015200      *----------------------------------------------------------------*
015300      *
015400           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
015500      *
015600           EVALUATE LKS-FUNCAO
015700              WHEN 'DCF '
015800                    PERFORM RT-CALCULA-DCF
015900                                       THRU RT-CALCULA-DCFX
016000              WHEN 'WACC'
016100                    PERFORM RT-CALCULA-WACC
016200                                       THRU RT-CALCULA-WACCX
016300              WHEN 'FCFE'
016400                    PERFORM RT-CALCULA-FCFEBIT
016500                                       THRU RT-CALCULA-FCFEBITX
016600           END-EVALUATE.
016700      *
016800           GOBACK.
016900      *
017000       RT-PRINCIPALX.
017100           EXIT.
017200      *
017300      *----------------------------------------------------------------*
017400       RT-INICIALIZAR                  SECTION.
017500      *  ---> Inicializa areas de saida e variaveis de trabalho
017600      *----------------------------------------------------------------*
017700      *
017800           INITIALIZE                  WSS-DCF-AREA
017900                                       WSS-WACC-AREA
018000                                       WSS-FCFE-AREA.
018100      *
018200           MOVE 'S'                    TO WSS-VALIDO.
018300      *
018400           IF LKS-FUNCAO                EQUAL 'DCF '
018500              MOVE ZEROS               TO RS-LKR-CALCULATED-VALUE
018600                                          RS-LKR-ENTERPRISE-VALUE
018700              MOVE 'OK'                TO RS-LKR-STATUS
018800              MOVE SPACES              TO RS-LKR-ERROR-MSG
018900              MOVE VR-LKQ-VALUATION-ID TO RS-LKR-VALUATION-ID
019000              MOVE VR-LKQ-METHOD       TO RS-LKR-METHOD
019100              MOVE VR-LKQ-WEIGHT       TO RS-LKR-WEIGHT
019200           END-IF.
019300      *
019400       RT-INICIALIZARX.
019500           EXIT.
019600      *
019700      *----------------------------------------------------------------*
019800       RT-CALCULA-DCF                  SECTION.
019900      *  ---> Valor presente dos FCF projetados + valor terminal
020000      *----------------------------------------------------------------*
020100      *
020200           IF DC-LKQ-FCF-COUNT          LESS 1
020300              MOVE 'N'                 TO WSS-VALIDO
020400              MOVE 'ER'                TO RS-LKR-STATUS
020500              MOVE 'AT LEAST ONE FCF PROJECTION IS REQUIRED'
020600                                       TO RS-LKR-ERROR-MSG
020700              GO                       TO RT-CALCULA-DCFX
020800           END-IF.
020900      *
021000           IF DC-LKQ-WACC               NOT GREATER ZEROS
021100              MOVE 'N'                 TO WSS-VALIDO
021200              MOVE 'ER'                TO RS-LKR-STATUS
021300              MOVE 'WACC MUST BE GREATER THAN ZERO'
021400                                       TO RS-LKR-ERROR-MSG
021500              GO                       TO RT-CALCULA-DCFX
021600           END-IF.
021700      *
021800           IF DC-LKQ-TERM-GROWTH        LESS ZEROS
021900              OR DC-LKQ-TERM-GROWTH    NOT LESS DC-LKQ-WACC
022000              MOVE 'N'                 TO WSS-VALIDO
022100              MOVE 'ER'                TO RS-LKR-STATUS
022200              MOVE 'TERMINAL GROWTH MUST BE 0 TO LESS THAN WACC'
022300                                       TO RS-LKR-ERROR-MSG
022400              GO                       TO RT-CALCULA-DCFX
022500           END-IF.
022600      *
022700           COMPUTE WSS-UM-MAIS-WACC ROUNDED = 1 + DC-LKQ-WACC.
022800      *
022900           MOVE ZEROS                  TO WSS-SOMA-VP-FCF.
023000           MOVE 1                      TO WSS-ANO.
023100      *
023200           PERFORM RT-SOMAR-FCF-ANO
023300              UNTIL WSS-ANO             GREATER DC-LKQ-FCF-COUNT.
023400      *
023500      *  ---> VALOR TERMINAL A PARTIR DO ULTIMO ANO PROJETADO
023600           COMPUTE WSS-VALOR-TERMINAL ROUNDED =
023700                   DC-LKQ-FCF (DC-LKQ-FCF-COUNT) *
023800                   (1 + DC-LKQ-TERM-GROWTH) /
023900                   (DC-LKQ-WACC - DC-LKQ-TERM-GROWTH).
024000      *
024100           COMPUTE WSS-FATOR-DESCONTO ROUNDED =
024200                   WSS-UM-MAIS-WACC ** DC-LKQ-FCF-COUNT.
024300      *
024400           COMPUTE WSS-VP-TERMINAL ROUNDED =
024500                   WSS-VALOR-TERMINAL / WSS-FATOR-DESCONTO.
024600      *
024700           COMPUTE RS-LKR-ENTERPRISE-VALUE ROUNDED =
024800                   WSS-SOMA-VP-FCF + WSS-VP-TERMINAL.
024900      *
025000           COMPUTE RS-LKR-CALCULATED-VALUE ROUNDED =
025100                   RS-LKR-ENTERPRISE-VALUE + DC-LKQ-CASH
025200                                            - DC-LKQ-DEBT
025300                                            + DC-LKQ-NON-OP-ASSETS.
025400      *
025500       RT-CALCULA-DCFX.
025600           EXIT.
025700      *
025800      *----------------------------------------------------------------*
025900       RT-SOMAR-FCF-ANO                SECTION.
026000      *  ---> Acumula o valor presente do FCF do ano corrente
026100      *----------------------------------------------------------------*
026200      *
026300           COMPUTE WSS-FATOR-DESCONTO ROUNDED =
026400                   WSS-UM-MAIS-WACC ** WSS-ANO.
026500      *
026600           COMPUTE WSS-VP-FCF ROUNDED =
026700                   DC-LKQ-FCF (WSS-ANO) / WSS-FATOR-DESCONTO.
026800      *
026900           ADD  WSS-VP-FCF             TO WSS-SOMA-VP-FCF.
027000           ADD  1                      TO WSS-ANO.
027100      *
027200       RT-SOMAR-FCF-ANOX.
027300           EXIT.
027400      *
027500      *----------------------------------------------------------------*
027600       RT-CALCULA-WACC                 SECTION.
027700      *  ---> WACC A PARTIR DOS INSUMOS DO CAPM
027800      *----------------------------------------------------------------*
027900      *
028000           COMPUTE WSS-CUSTO-EQUITY ROUNDED =
028100                   WP-LKS-RISK-FREE-RATE +
028200                   (WP-LKS-BETA * WP-LKS-MKT-RISK-PREMIUM) +
028300                   WP-LKS-SIZE-PREMIUM + WP-LKS-COMPANY-RISK.
028400      *
028500           COMPUTE WSS-CAPITAL-TOTAL ROUNDED =
028600                   WP-LKS-EQUITY-VALUE + WP-LKS-DEBT-VALUE.
028700      *
028800           IF WSS-CAPITAL-TOTAL         NOT GREATER ZEROS
028900              MOVE 1                   TO WSS-PESO-EQUITY
029000              MOVE ZEROS               TO WSS-PESO-DEBT
029100           ELSE
029200              COMPUTE WSS-PESO-EQUITY ROUNDED =
029300                      WP-LKS-EQUITY-VALUE / WSS-CAPITAL-TOTAL
029400              COMPUTE WSS-PESO-DEBT ROUNDED =
029500                      WP-LKS-DEBT-VALUE / WSS-CAPITAL-TOTAL
029600           END-IF.
029700      *
029800           COMPUTE WP-LKS-WACC-RESULT ROUNDED =
029900                   (WSS-PESO-EQUITY * WSS-CUSTO-EQUITY) +
030000                   (WSS-PESO-DEBT * WP-LKS-INTEREST-RATE *
030100                    (1 - WP-LKS-TAX-RATE)).
030200      *
030300       RT-CALCULA-WACCX.
030400           EXIT.
030500      *
030600      *----------------------------------------------------------------*
030700       RT-CALCULA-FCFEBIT               SECTION.
030800      *  ---> FLUXO DE CAIXA LIVRE A PARTIR DO EBIT
030900      *----------------------------------------------------------------*
031000      *
031100           COMPUTE WSS-NOPAT ROUNDED =
031200                   FE-LKS-EBIT * (1 - FE-LKS-TAX-RATE).
031300      *
031400           COMPUTE FE-LKS-FCF-RESULT ROUNDED =
031500                   WSS-NOPAT + FE-LKS-DEPRECIATION
031600                             - FE-LKS-CAPEX
031700                             - FE-LKS-DELTA-WKG-CAPITAL.
031800      *
031900       RT-CALCULA-FCFEBITX.
032000           EXIT.
032100      *
032200      *----------------------------------------------------------------*
032300      *                   F I M  D O  P R O G R A M A
032400      *----------------------------------------------------------------*
