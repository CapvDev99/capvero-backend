000100      *----------------------------------------------------------------*
000200      *    CV-SNSRS.CPY  -  SENSITIVITY-RESULT RECORD LAYOUT
000300      *    ONE OUTPUT OCCURRENCE PER SWEEP STEP.
000400      *    R.AVILA   02.09.1992   ORIGINAL LAYOUT (REQ CV-0044)
000500      *----------------------------------------------------------------*
000600       01  REG::.
000700           03  SN::-VARIABLE           PIC  X(020).
000800           03  SN::-STEP               PIC  9(003).
000900      *        0 THRU STEPS, INCLUSIVE
001000           03  SN::-VARIABLE-VALUE     PIC  S9(013)V9(006).
001100           03  SN::-ENTERPRISE-VALUE   PIC  S9(013)V99.
001200           03  SN::-EQUITY-VALUE       PIC  S9(013)V99.
001300           03  FILLER                  PIC  X(018).
001400      *----------------------------------------------------------------*
