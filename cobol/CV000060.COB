000100      *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.                     CV000060.
000500       AUTHOR.                         JLM.
000600       INSTALLATION.                   CAPVERO SUCCESSION ADVISORY.
000700       DATE-WRITTEN.                   14 SEP 1992.
000800       DATE-COMPILED.
000900       SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000      *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NAME     : CV000060 ---> SENSITIVITY SWEEP - PRINCIPAL   *
001400      *     *----------------------------------------------------------*
001500      *     *#TYPE     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALYST  : JLM                                          *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCTION : READS ONE SWEEP-SPEC RECORD (SENSITIVITY-     *
002000      *     *            SWEEP) PER PARAMETER TO BE TESTED, RECALCS    *
002100      *     *            THE EBITDA-MULTIPLE METHOD AT STEPS+1 POINTS  *
002200      *     *            EVENLY SPACED BETWEEN MIN AND MAX, WRITES     *
002300      *     *            ONE SENSITIVITY-RESULT PER POINT, AND RANKS   *
002400      *     *            THE PARAMETERS BY TOTAL IMPACT (TORNADO).     *
002500      *     *----------------------------------------------------------*
002600      *     * VERSION 01   -   JLM              -   14.09.1992          *
002700      *     *----------------------------------------------------------*
002800      *----------------------------------------------------------------*
002900      *    CHANGE LOG                                                  *
003000      *----------------------------------------------------------------*
003100      *  14.09.1992  JLM  ORIGINAL PROGRAM (REQ CV-0044)                *
003200      *  05.04.1996  JLM  STEP COUNT NOW VALIDATED AGAINST THE          *
003300      *                   SWEEP-SPEC RECORD (MINIMUM 2) BEFORE THE      *
003400      *                   FIRST CALL TO CV000011 (REQ CV-0038)          *
003500      *  02.11.1998  DKS  YEAR-2000 REVIEW - NO DATE FIELDS PROCESSED   *
003600      *                   BY THIS PROGRAM, NO CHANGE REQUIRED           *
003700      *                   (Y2K AUDIT 98-19)                             *
003800      *  08.06.2004  PVN  ADDED TORNADO RANKING AT END OF RUN, PRIOR    *
003900      *                   VERSION ONLY LISTED IMPACTS IN INPUT ORDER    *
004000      *                   (REQ CV-0068)                                 *
004100      *  19.09.2008  PVN  DOCUMENTED HALF-UP SUBSTITUTE FOR THE HOST    *
004200      *                   HALF-EVEN ROUNDING RULE (REQ CV-0088)         *
004300      *----------------------------------------------------------------*
004400      *================================================================*
004500       ENVIRONMENT                     DIVISION.
004600      *================================================================*
004700       CONFIGURATION                   SECTION.
004800      *----------------------------------------------------------------*
004900       SPECIAL-NAMES.
005000           C01                         IS TOP-OF-FORM.
005100      *----------------------------------------------------------------*
005200       INPUT-OUTPUT                    SECTION.
005300      *----------------------------------------------------------------*
005400       FILE-CONTROL.
005500      *
005600      *  ---> Arquivo SENSITIVITY-SWEEP (especificacao da varredura)
005700           SELECT ARQ-SWEEP            ASSIGN TO 'SENSITIVITY-SWEEP'
005800                  ORGANIZATION         IS LINE SEQUENTIAL
005900                  FILE STATUS          IS FS-SWEEP.
006000      *
006100      *  ---> Arquivo SENSITIVITY-RESULT
006200           SELECT ARQ-SENSRES          ASSIGN TO 'SENSITIVITY-RESULT'
006300                  ORGANIZATION         IS LINE SEQUENTIAL
006400                  FILE STATUS          IS FS-SENSRES.
006500      *
006600      *================================================================*
006700       DATA                            DIVISION.
006800      *================================================================*
006900       FILE                            SECTION.
007000      *----------------------------------------------------------------*
007100       FD  ARQ-SWEEP                   VALUE OF FILE-ID IS
007200                                                     'SENSITIVITY-SWEEP'
007300           LABEL RECORDS               IS STANDARD
007400           DATA RECORD                 IS REG-FDW.
007500       COPY 'CV-SNSWP.CPY'             REPLACING ==::== BY == -FDW ==.
007600      *
007700       FD  ARQ-SENSRES                 VALUE OF FILE-ID IS
007800                                                    'SENSITIVITY-RESULT'
007900           LABEL RECORDS               IS STANDARD
008000           DATA RECORD                 IS REG-FDN.
008100       COPY 'CV-SNSRS.CPY'             REPLACING ==::== BY == -FDN ==.
008200      *
008300      *----------------------------------------------------------------*
008400       WORKING-STORAGE                 SECTION.
008500      *----------------------------------------------------------------*
008600       77  FILLER                      PIC  X(032)         VALUE
008700           'III  WORKING STORAGE SECTION III'.
008800      *
008900       77  WSS-FIM-ARQ-SWEEP           PIC  X(001)         VALUE 'N'.
009000           88  WSS-FIM-SWEEP           VALUE 'S'.
009100      *
009200      *----------------------------------------------------------------*
009300      *    VARIAVEIS - FILE STATUS
009400      *----------------------------------------------------------------*
009500       01  WSS-FILE-STATUS.
009600           03  FS-SWEEP                PIC  X(002)         VALUE SPACES.
009700           03  FS-SENSRES              PIC  X(002)         VALUE SPACES.
009800      *
009900      *----------------------------------------------------------------*
010000      *    AREA DE TRABALHO - REQUISICAO DO METODO EBITDA-MULTIPLE
010100      *    MONTADA A PARTIR DOS CAMPOS BASE DO REGISTRO DE VARREDURA
010200      *----------------------------------------------------------------*
010300           COPY 'CV-VALRQ.CPY'         REPLACING ==::== BY == -WKQ ==.
010400      *
010500           COPY 'CV-VALRS.CPY'         REPLACING ==::== BY == -WKR ==.
010600      *
010700      *----------------------------------------------------------------*
010800      *    VARIAVEIS - CALCULO DOS PONTOS DA VARREDURA
010900      *----------------------------------------------------------------*
011000       01  WSS-VARREDURA.
011100           03  WSS-TAMANHO-PASSO       PIC  S9(013)V9(006) COMP-3
011200                                                            VALUE ZEROS.
011300           03  WSS-VALOR-TESTE         PIC  S9(013)V9(006) COMP-3
011400                                                            VALUE ZEROS.
011500           03  WSS-INDICE-PASSO        PIC  9(003)         COMP
011600                                                            VALUE ZEROS.
011700           03  WSS-VALOR-BASE          PIC  S9(013)V99     COMP-3
011800                                                            VALUE ZEROS.
011900           03  WSS-VALOR-MINIMO        PIC  S9(013)V99     COMP-3
012000                                                            VALUE ZEROS.
012100           03  WSS-VALOR-MAXIMO        PIC  S9(013)V99     COMP-3
012200                                                            VALUE ZEROS.
012300           03  WSS-IMPACTO-BAIXA       PIC  S9(013)V99     COMP-3
012400                                                            VALUE ZEROS.
012500           03  WSS-IMPACTO-ALTA        PIC  S9(013)V99     COMP-3
012600                                                            VALUE ZEROS.
012700           03  WSS-IMPACTO-TOTAL       PIC  S9(013)V99     COMP-3
012800                                                            VALUE ZEROS.
012900      *
013000       01  WSS-VALIDO                  PIC  X(001)         VALUE 'S'.
013100           88  WSS-VARREDURA-VALIDA    VALUE 'S'.
013200           88  WSS-VARREDURA-INVALIDA  VALUE 'N'.
013300      *
013400      *----------------------------------------------------------------*
013500      *    TABELA TORNADO - UM ELEMENTO POR PARAMETRO VARRIDO NA RODADA
013600      *----------------------------------------------------------------*
013700       01  WSS-TAB-TORNADO.
013800           03  WSS-TOR-QTDE            PIC  9(003)         COMP
013900                                                            VALUE ZEROS.
014000           03  WSS-TOR-ITEM            OCCURS 20 TIMES.
014100               05  WSS-TOR-VARIAVEL    PIC  X(020)         VALUE SPACES.
014200               05  WSS-TOR-IMPACTO     PIC  S9(013)V99     COMP-3
014300                                                            VALUE ZEROS.
014400      *
014500       01  WSS-TAB-TORNADO-IDX.
014600           03  WSS-TOR-I               PIC  9(003)         COMP
014700                                                            VALUE ZEROS.
014800           03  WSS-TOR-J               PIC  9(003)         COMP
014900                                                            VALUE ZEROS.
015000           03  WSS-TOR-VARIAVEL-AUX    PIC  X(020)         VALUE SPACES.
015100           03  WSS-TOR-IMPACTO-AUX     PIC  S9(013)V99     COMP-3
015200                                                            VALUE ZEROS.
015300      *
015400      *----------------------------------------------------------------*
015500       01  FILLER                      PIC  X(032)         VALUE
015600           'FFF  FIM DA WORKING-STORAGE  FFF'.
015700      *----------------------------------------------------------------*
015800      *================================================================*
015900       PROCEDURE                       DIVISION.
016000      *================================================================*
016100       RT-PRINCIPAL                    SECTION.
016200      *  ---> Processamento principal
016300      *----------------------------------------------------------------*
016400      *
016500           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
016600      *
016700           PERFORM RT-PROCESSA-SWEEP
016800              THRU RT-PROCESSA-SWEEPX
016900              UNTIL WSS-FIM-SWEEP.
017000      *
017100           PERFORM RT-CLASSIFICA-TORNADO
017200                                       THRU RT-CLASSIFICA-TORNADOX.
017300           PERFORM RT-IMPRIME-TORNADO  THRU RT-IMPRIME-TORNADOX.
017400      *
017500           PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
017600      *
017700           GOBACK.
017800      *
017900       RT-PRINCIPALX.
018000           EXIT.
018100      *
018200      *----------------------------------------------------------------*
018300       RT-INICIALIZAR                  SECTION.
018400      *  ---> Abre arquivos e le o primeiro registro de varredura
018500      *----------------------------------------------------------------*
018600      *
018700           OPEN INPUT ARQ-SWEEP.
018800           OPEN OUTPUT ARQ-SENSRES.
018900      *
019000           PERFORM RT-LER-SWEEP        THRU RT-LER-SWEEPX.
019100      *
019200       RT-INICIALIZARX.
019300           EXIT.
019400      *
019500      *----------------------------------------------------------------*
019600       RT-LER-SWEEP                    SECTION.
019700      *  ---> Leitura do arquivo SENSITIVITY-SWEEP
019800      *----------------------------------------------------------------*
019900      *
020000           READ ARQ-SWEEP
020100              AT END
020200                 MOVE 'S'              TO WSS-FIM-ARQ-SWEEP
020300           END-READ.
020400      *
020500       RT-LER-SWEEPX.
020600           EXIT.
020700      *
020800      *----------------------------------------------------------------*
020900       RT-PROCESSA-SWEEP               SECTION.
021000      *  ---> Uma especificacao de varredura completa
021100      *----------------------------------------------------------------*
021200      *
021300           PERFORM RT-VALIDAR-SWEEP    THRU RT-VALIDAR-SWEEPX.
021400      *
021500           IF WSS-VARREDURA-VALIDA
021600              PERFORM RT-MONTA-REQUISICAO-BASE
021700                                       THRU RT-MONTA-REQUISICAO-BASEX
021800              PERFORM RT-CALCULA-VARREDURA
021900                                       THRU RT-CALCULA-VARREDURAX
022000           END-IF.
022100      *
022200           PERFORM RT-LER-SWEEP        THRU RT-LER-SWEEPX.
022300      *
022400       RT-PROCESSA-SWEEPX.
022500           EXIT.
022600      *
022700      *----------------------------------------------------------------*
022800       RT-VALIDAR-SWEEP                SECTION.
022900      *  ---> Confere os limites da varredura
023000      *----------------------------------------------------------------*
023100      *
023200           MOVE 'S'                    TO WSS-VALIDO.
023300      *
023400           IF SW-FDW-MIN                NOT LESS SW-FDW-MAX
023500              MOVE 'N'                 TO WSS-VALIDO
023600              DISPLAY 'CV000060 - SWEEP REJECTED, MIN NOT LESS MAX - '
023700                      SW-FDW-VARIABLE
023800           END-IF.
023900      *
024000           IF SW-FDW-STEPS              LESS 2
024100              MOVE 'N'                 TO WSS-VALIDO
024200              DISPLAY 'CV000060 - SWEEP REJECTED, STEPS BELOW 2 - '
024300                      SW-FDW-VARIABLE
024400           END-IF.
024500      *
024600       RT-VALIDAR-SWEEPX.
024700           EXIT.
024800      *
024900      *----------------------------------------------------------------*
025000       RT-MONTA-REQUISICAO-BASE        SECTION.
025100      *  ---> Monta a requisicao EBITDA-MULTIPLE a partir da base
025200      *----------------------------------------------------------------*
025300      *
025400           INITIALIZE                  REG-WKQ.
025500           MOVE 'SENSITVTY1'           TO VR-WKQ-VALUATION-ID.
025600           MOVE 'EBITDA_MULTIPLE'      TO VR-WKQ-METHOD.
025700           MOVE 1                      TO VR-WKQ-WEIGHT.
025800           MOVE 'CHF'                  TO VR-WKQ-CURRENCY.
025900           MOVE SW-FDW-BASE-EBITDA     TO EM-WKQ-EBITDA.
026000           MOVE SW-FDW-BASE-MULTIPLE   TO EM-WKQ-BASE-MULTIPLE.
026100           MOVE SW-FDW-BASE-GROWTH-RATE
026200                                       TO EM-WKQ-GROWTH-RATE.
026300           MOVE SW-FDW-BASE-RISK-SCORE TO EM-WKQ-RISK-SCORE.
026400           MOVE SW-FDW-BASE-COMPANY-SIZE
026500                                       TO EM-WKQ-COMPANY-SIZE.
026600           MOVE SW-FDW-BASE-CASH       TO EM-WKQ-CASH.
026700           MOVE SW-FDW-BASE-DEBT       TO EM-WKQ-DEBT.
026800           MOVE SW-FDW-BASE-NON-OP-ASSETS
026900                                       TO EM-WKQ-NON-OP-ASSETS.
027000      *
027100           CALL 'CV000011'             USING REG-WKQ, REG-WKR.
027200      *
027300           MOVE RS-WKR-CALCULATED-VALUE
027400                                       TO WSS-VALOR-BASE.
027500      *
027600       RT-MONTA-REQUISICAO-BASEX.
027700           EXIT.
027800      *
027900      *----------------------------------------------------------------*
028000       RT-CALCULA-VARREDURA            SECTION.
028100      *  ---> Recalcula o metodo em STEPS+1 pontos igualmente espacados
028200      *----------------------------------------------------------------*
028300      *
028400           COMPUTE WSS-TAMANHO-PASSO ROUNDED =
028500                   (SW-FDW-MAX - SW-FDW-MIN) / SW-FDW-STEPS.
028600      *
028700           MOVE ZEROS                  TO WSS-INDICE-PASSO.
028800           MOVE WSS-VALOR-BASE         TO WSS-VALOR-MINIMO
028900                                          WSS-VALOR-MAXIMO.
029000      *
029100           PERFORM RT-CALCULA-PASSO
029200              UNTIL WSS-INDICE-PASSO    GREATER SW-FDW-STEPS.
029300      *
029400           IF WSS-VALOR-BASE            NOT LESS WSS-VALOR-MINIMO
029500              COMPUTE WSS-IMPACTO-BAIXA ROUNDED =
029600                      WSS-VALOR-BASE - WSS-VALOR-MINIMO
029700           ELSE
029800              COMPUTE WSS-IMPACTO-BAIXA ROUNDED =
029900                      WSS-VALOR-MINIMO - WSS-VALOR-BASE
030000           END-IF.
030100      *
030200           IF WSS-VALOR-MAXIMO          NOT LESS WSS-VALOR-BASE
030300              COMPUTE WSS-IMPACTO-ALTA ROUNDED =
030400                      WSS-VALOR-MAXIMO - WSS-VALOR-BASE
030500           ELSE
030600              COMPUTE WSS-IMPACTO-ALTA ROUNDED =
030700                      WSS-VALOR-BASE - WSS-VALOR-MAXIMO
030800           END-IF.
030900      *
031000           COMPUTE WSS-IMPACTO-TOTAL ROUNDED =
031100                   WSS-IMPACTO-BAIXA + WSS-IMPACTO-ALTA.
031200      *
031300           PERFORM RT-REGISTRA-TORNADO THRU RT-REGISTRA-TORNADOX.
031400      *
031500       RT-CALCULA-VARREDURAX.
031600           EXIT.
031700      *
031800      *----------------------------------------------------------------*
031900       RT-CALCULA-PASSO                SECTION.
032000      *  ---> Um ponto da varredura - substitui o parametro e recalcula
032100      *----------------------------------------------------------------*
032200      *
032300           COMPUTE WSS-VALOR-TESTE ROUNDED =
032400                   SW-FDW-MIN + (WSS-INDICE-PASSO * WSS-TAMANHO-PASSO).
032500      *
032600           EVALUATE SW-FDW-VARIABLE
032700              WHEN 'EM-BASE-MULTIPLE'
032800                    MOVE WSS-VALOR-TESTE
032900                                       TO EM-WKQ-BASE-MULTIPLE
033000              WHEN 'EM-GROWTH-RATE'
033100                    MOVE WSS-VALOR-TESTE
033200                                       TO EM-WKQ-GROWTH-RATE
033300              WHEN 'EM-RISK-SCORE'
033400                    MOVE WSS-VALOR-TESTE
033500                                       TO EM-WKQ-RISK-SCORE
033600              WHEN 'EM-CASH'
033700                    MOVE WSS-VALOR-TESTE
033800                                       TO EM-WKQ-CASH
033900              WHEN 'EM-DEBT'
034000                    MOVE WSS-VALOR-TESTE
034100                                       TO EM-WKQ-DEBT
034200              WHEN 'EM-NON-OP-ASSETS'
034300                    MOVE WSS-VALOR-TESTE
034400                                       TO EM-WKQ-NON-OP-ASSETS
034500           END-EVALUATE.
034600      *
034700           CALL 'CV000011'             USING REG-WKQ, REG-WKR.
034800      *
034900           INITIALIZE                  REG-FDN.
035000           MOVE SW-FDW-VARIABLE        TO SN-FDN-VARIABLE.
035100           MOVE WSS-INDICE-PASSO       TO SN-FDN-STEP.
035200           MOVE WSS-VALOR-TESTE        TO SN-FDN-VARIABLE-VALUE.
035300           MOVE RS-WKR-ENTERPRISE-VALUE
035400                                       TO SN-FDN-ENTERPRISE-VALUE.
035500           MOVE RS-WKR-CALCULATED-VALUE
035600                                       TO SN-FDN-EQUITY-VALUE.
035700      *
035800           WRITE REG-FDN.
035900      *
036000           IF RS-WKR-CALCULATED-VALUE   LESS WSS-VALOR-MINIMO
036100              MOVE RS-WKR-CALCULATED-VALUE
036200                                       TO WSS-VALOR-MINIMO
036300           END-IF.
036400      *
036500           IF RS-WKR-CALCULATED-VALUE   GREATER WSS-VALOR-MAXIMO
036600              MOVE RS-WKR-CALCULATED-VALUE
036700                                       TO WSS-VALOR-MAXIMO
036800           END-IF.
036900      *
037000           ADD 1                       TO WSS-INDICE-PASSO.
037100      *
037200       RT-CALCULA-PASSOX.
037300           EXIT.
037400      *
037500      *----------------------------------------------------------------*
037600       RT-REGISTRA-TORNADO              SECTION.
037700      *  ---> Guarda o impacto total do parametro para a classificacao
037800      *----------------------------------------------------------------*
037900      *
038000           ADD 1                       TO WSS-TOR-QTDE.
038100           MOVE SW-FDW-VARIABLE
038200                       TO WSS-TOR-VARIAVEL (WSS-TOR-QTDE).
038300           MOVE WSS-IMPACTO-TOTAL
038400                       TO WSS-TOR-IMPACTO (WSS-TOR-QTDE).
038500      *
038600       RT-REGISTRA-TORNADOX.
038700           EXIT.
038800      *
038900      *----------------------------------------------------------------*
039000       RT-CLASSIFICA-TORNADO           SECTION.
039100      *  ---> Ordena a tabela tornado por impacto total decrescente
039200      *       (BOLHA SIMPLES - A TABELA E PEQUENA)
039300      *----------------------------------------------------------------*
039400      *
039500           IF WSS-TOR-QTDE               GREATER 1
039600              MOVE 1                   TO WSS-TOR-I
039700              PERFORM RT-CLASSIFICA-LINHA
039800                 UNTIL WSS-TOR-I        GREATER WSS-TOR-QTDE
039900           END-IF.
040000      *
040100       RT-CLASSIFICA-TORNADOX.
040200           EXIT.
040300      *
040400      *----------------------------------------------------------------*
040500       RT-CLASSIFICA-LINHA             SECTION.
040600      *  ---> Uma passada da ordenacao por bolha
040700      *----------------------------------------------------------------*
040800      *
040900           MOVE 1                      TO WSS-TOR-J.
041000      *
041100           PERFORM RT-CLASSIFICA-COMPARA
041200              UNTIL WSS-TOR-J           NOT LESS WSS-TOR-QTDE.
041300      *
041400           ADD 1                       TO WSS-TOR-I.
041500      *
041600       RT-CLASSIFICA-LINHAX.
041700           EXIT.
041800      *
041900      *----------------------------------------------------------------*
042000       RT-CLASSIFICA-COMPARA           SECTION.
042100      *  ---> Troca dois elementos adjacentes se fora de ordem
042200      *----------------------------------------------------------------*
042300      *
042400           IF WSS-TOR-IMPACTO (WSS-TOR-J) LESS
042500              WSS-TOR-IMPACTO (WSS-TOR-J + 1)
042600              MOVE WSS-TOR-VARIAVEL (WSS-TOR-J) TO WSS-TOR-VARIAVEL-AUX
042700              MOVE WSS-TOR-IMPACTO (WSS-TOR-J)  TO WSS-TOR-IMPACTO-AUX
042800              MOVE WSS-TOR-VARIAVEL (WSS-TOR-J + 1)
042900                                       TO WSS-TOR-VARIAVEL (WSS-TOR-J)
043000              MOVE WSS-TOR-IMPACTO (WSS-TOR-J + 1)
043100                                       TO WSS-TOR-IMPACTO (WSS-TOR-J)
043200              MOVE WSS-TOR-VARIAVEL-AUX
043300                                TO WSS-TOR-VARIAVEL (WSS-TOR-J + 1)
043400              MOVE WSS-TOR-IMPACTO-AUX
043500                                TO WSS-TOR-IMPACTO (WSS-TOR-J + 1)
043600           END-IF.
043700      *
043800           ADD 1                       TO WSS-TOR-J.
043900      *
044000       RT-CLASSIFICA-COMPARAX.
044100           EXIT.
044200      *
044300      *----------------------------------------------------------------*
044400       RT-IMPRIME-TORNADO               SECTION.
044500      *  ---> Lista o ranking tornado no console de execucao
044600      *----------------------------------------------------------------*
044700      *
044800           IF WSS-TOR-QTDE               GREATER ZEROS
044900              MOVE 1                   TO WSS-TOR-I
045000              PERFORM RT-IMPRIME-TORNADO-LINHA
045100                 UNTIL WSS-TOR-I        GREATER WSS-TOR-QTDE
045200           END-IF.
045300      *
045400       RT-IMPRIME-TORNADOX.
045500           EXIT.
045600      *
045700      *----------------------------------------------------------------*
045800       RT-IMPRIME-TORNADO-LINHA        SECTION.
045900      *  ---> Uma linha do ranking tornado
046000      *----------------------------------------------------------------*
046100      *
046200           DISPLAY 'TORNADO RANK ' WSS-TOR-I ' - '
046300                   WSS-TOR-VARIAVEL (WSS-TOR-I) ' IMPACT '
046400                   WSS-TOR-IMPACTO (WSS-TOR-I).
046500      *
046600           ADD 1                       TO WSS-TOR-I.
046700      *
046800       RT-IMPRIME-TORNADO-LINHAX.
046900           EXIT.
047000      *
047100      *----------------------------------------------------------------*
047200       RT-FINALIZAR                    SECTION.
047300      *  ---> Fecha os arquivos
047400      *----------------------------------------------------------------*
047500      *
047600           CLOSE ARQ-SWEEP, ARQ-SENSRES.
047700      *
047800       RT-FINALIZARX.
047900           EXIT.
048000      *
048100      *----------------------------------------------------------------*
048200      *                   F I M  D O  P R O G R A M A
048300      *----------------------------------------------------------------*
