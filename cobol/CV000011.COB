000100      *================================================================*
000200       IDENTIFICATION                  DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.                     CV000011.
000500       AUTHOR.                         R AVILA.
000600       INSTALLATION.                   CAPVERO SUCCESSION ADVISORY.
000700       DATE-WRITTEN.                   11 FEB 1989.
000800       DATE-COMPILED.
000900       SECURITY.                       UNCLASSIFIED - INTERNAL USE ONLY.
001000      *----------------------------------------------------------------*
001100      *REMARKS.
001200      *     *----------------------------------------------------------*
001300      *     *#NAME     : CV000011 ---> EBITDA MULTIPLE CALCULATOR      *
001400      *     *----------------------------------------------------------*
001500      *     *#TYPE     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600      *     *----------------------------------------------------------*
001700      *     *#ANALYST  : R AVILA                                       *
001800      *     *----------------------------------------------------------*
001900      *     *#FUNCTION : CALLED SUBPROGRAM.  APPLIES THE EBITDA-       *
002000      *     *            MULTIPLE VALUATION METHOD TO ONE VALUATION-   *
002100      *     *            REQUEST RECORD - GROWTH/RISK/SIZE ADJUSTMENT  *
002200      *     *            OF THE INDUSTRY MULTIPLE, ENTERPRISE VALUE,   *
002300      *     *            BRIDGE TO EQUITY VALUE.                       *
002400      *     *----------------------------------------------------------*
002500      *     * VERSION 01   -   R AVILA          -   11.02.1989         *
002600      *     *----------------------------------------------------------*
002700      *----------------------------------------------------------------*
002800      *    CHANGE LOG                                                  *
002900      *----------------------------------------------------------------*
003000      *  11.02.1989  RA   ORIGINAL PROGRAM (REQ CV-0007)                *
003100      *  03.09.1990  RA   ADDED SIZE-CLASS ADJUSTMENT (REQ CV-0015)     *
003200      *  22.04.1991  JLM  CAPPED GROWTH FACTOR AT 0.30 (REQ CV-0022)    *
003300      *  17.11.1992  JLM  MOVED RISK-SCORE RANGE CHECK AHEAD OF THE     *
003400      *                   GROWTH-RATE CHECK PER AUDIT FINDING 92-118    *
003500      *  30.06.1994  DKS  ZERO-FILLED RESULT FIELDS ON VALIDATION       *
003600      *                   FAILURE - PRIOR RESIDUE CAUSED BAD SUMMARY    *
003700      *                   TOTALS ON RERUN (REQ CV-0037)                 *
003800      *  14.02.1996  DKS  UNKNOWN COMPANY-SIZE NOW DEFAULTS TO A ZERO   *
003900      *                   ADJUSTMENT RATHER THAN ABENDING (REQ CV-0041) *
004000      *  09.09.1998  DKS  YEAR-2000 REVIEW - NO DATE FIELDS IN THIS     *
004100      *                   PROGRAM, NO CHANGE REQUIRED (Y2K AUDIT 98-06) *
004200      *  21.05.2001  PVN  DOCUMENTED HALF-UP SUBSTITUTE FOR THE HOST    *
004300      *                   HALF-EVEN ROUNDING RULE (REQ CV-0058)         *
004400      *  08.03.2004  PVN  CLARIFIED THAT ENTERPRISE VALUE USES THE      *
004500      *                   UNROUNDED ADJUSTED MULTIPLE, NOT THE 2-       *
004600      *                   DECIMAL PUBLICATION FIGURE (REQ CV-0066)      *
004700      *----------------------------------------------------------------*
004800      *================================================================*
004900       ENVIRONMENT                     DIVISION.
005000      *================================================================*
005100       CONFIGURATION                   SECTION.
005200      *----------------------------------------------------------------*
005300       SPECIAL-NAMES.
005400           C01                         IS TOP-OF-FORM.
005500      *----------------------------------------------------------------*
005600      *================================================================*
005700       DATA                            DIVISION.
005800      *================================================================*
005900       WORKING-STORAGE                 SECTION.
006000      *----------------------------------------------------------------*
006100       77  FILLER                      PIC  X(032)         VALUE
006200           'III  WORKING STORAGE SECTION III'.
006300      *
006400      *----------------------------------------------------------------*
006500      *    VARIAVEIS - FATORES DE AJUSTE DO MULTIPLO
006600      *----------------------------------------------------------------*
006700       01  WSS-FATORES.
006800           03  WSS-FATOR-CRESCIMENTO   PIC  S9(003)V9(006) COMP-3
006900                                                            VALUE ZEROS.
007000           03  WSS-FATOR-RISCO         PIC  S9(003)V9(006) COMP-3
007100                                                            VALUE ZEROS.
007200           03  WSS-FATOR-PORTE         PIC  S9(003)V9(006) COMP-3
007300                                                            VALUE ZEROS.
007400           03  WSS-MULTIPLO-AJUST      PIC  S9(003)V9(006) COMP-3
007500                                                            VALUE ZEROS.
007600      *        UNROUNDED - THE FIGURE ENTERPRISE VALUE IS BUILT FROM
007700           03  WSS-MULTIPLO-PUBLIC     PIC  S9(003)V99     COMP-3
007800                                                            VALUE ZEROS.
007900      *        ROUNDED TO 2 DECIMALS FOR PUBLICATION ONLY, NOT USED
008000      *        IN THE ENTERPRISE-VALUE COMPUTATION
008100      *
008200       01  WSS-INDICES.
008300           03  WSS-RISCO-N             PIC  S9(005)        COMP
008400                                                            VALUE ZEROS.
008500      *
008600       01  WSS-VALIDO                  PIC  X(001)         VALUE 'S'.
008700           88  WSS-REQUISICAO-VALIDA   VALUE 'S'.
008800           88  WSS-REQUISICAO-INVALIDA VALUE 'N'.
008900      *
009000      *----------------------------------------------------------------*
009100       01  FILLER                      PIC  X(032)         VALUE
009200           'FFF  FIM DA WORKING-STORAGE  FFF'.
009300      *----------------------------------------------------------------*
009400       LINKAGE                         SECTION.
009500      *----------------------------------------------------------------*
009600      *  ---> AREA DE ENTRADA - PARAMETROS DO METODO
009700           COPY 'CV-VALRQ.CPY'         REPLACING ==::== BY == -LKQ ==.
009800      *
009900      *  ---> AREA DE SAIDA - RESULTADO DO METODO
010000           COPY 'CV-VALRS.CPY'         REPLACING ==::== BY == -LKR ==.
010100      *
010200      *================================================================*
010300       PROCEDURE       DIVISION USING REG-LKQ, REG-LKR.
010400      *================================================================*
010500       RT-PRINCIPAL                    SECTION.
010600      *  ---> Processamento principal
010700      *----------------------------------------------------------------*
010800      *
010900           PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
011000      *
011100           PERFORM RT-VALIDAR          THRU RT-VALIDARX.
011200      *
011300           IF WSS-REQUISICAO-VALIDA
011400              PERFORM RT-CALCULA-FATORES
011500                                       THRU RT-CALCULA-FATORESX
011600              PERFORM RT-CALCULA-VALOR
011700                                       THRU RT-CALCULA-VALORX
011800           END-IF.
011900      *
012000           GOBACK.
012100      *
012200       RT-PRINCIPALX.
012300           EXIT.
012400      *
012500      *----------------------------------------------------------------*
012600       RT-INICIALIZAR                  SECTION.
012700      *  ---> Inicializa areas de saida e variaveis de trabalho
012800      *----------------------------------------------------------------*
012900      *
013000           INITIALIZE                  WSS-FATORES
013100                                       WSS-INDICES.
013200      *
013300           MOVE ZEROS                  TO RS-LKR-CALCULATED-VALUE
013400                                          RS-LKR-ENTERPRISE-VALUE.
013500           MOVE 'OK'                   TO RS-LKR-STATUS.
013600           MOVE SPACES                 TO RS-LKR-ERROR-MSG.
013700           MOVE 'S'                    TO WSS-VALIDO.
013800      *
013900           MOVE VR-LKQ-VALUATION-ID    TO RS-LKR-VALUATION-ID.
014000           MOVE VR-LKQ-METHOD          TO RS-LKR-METHOD.
014100           MOVE VR-LKQ-WEIGHT          TO RS-LKR-WEIGHT.
014200      *
014300       RT-INICIALIZARX.
014400           EXIT.
014500      *
014600      *----------------------------------------------------------------*
014700       RT-VALIDAR                      SECTION.
014800      *  ---> 1 <= RISK SCORE <= 10  ;  GROWTH RATE >= 0
014900      *----------------------------------------------------------------*
015000      *
015100           IF EM-LKQ-RISK-SCORE        LESS 1
015200              OR EM-LKQ-RISK-SCORE     GREATER 10
015300              MOVE 'N'                 TO WSS-VALIDO
015400              MOVE 'ER'                TO RS-LKR-STATUS
015500              MOVE 'RISK SCORE MUST BE BETWEEN 1 AND 10'
015600                                       TO RS-LKR-ERROR-MSG
015700              GO                       TO RT-VALIDARX
015800           END-IF.
015900      *
016000           IF EM-LKQ-GROWTH-RATE       LESS ZEROS
016100              MOVE 'N'                 TO WSS-VALIDO
016200              MOVE 'ER'                TO RS-LKR-STATUS
016300              MOVE 'GROWTH RATE MUST NOT BE NEGATIVE'
016400                                       TO RS-LKR-ERROR-MSG
016500              GO                       TO RT-VALIDARX
016600           END-IF.
016700      *
016800       RT-VALIDARX.
016900           EXIT.
017000      *
017100      *----------------------------------------------------------------*
017200       RT-CALCULA-FATORES              SECTION.
017300      *  ---> Fator de crescimento, fator de risco, fator de porte
017400      *----------------------------------------------------------------*
017500      *
017600      *  ---> FATOR DE CRESCIMENTO - ZERO ABAIXO DE 10%, DEPOIS
017700      *       (G - 10) * 0,015 LIMITADO A 0,30
017800           IF EM-LKQ-GROWTH-RATE       LESS 10
017900              MOVE ZEROS               TO WSS-FATOR-CRESCIMENTO
018000           ELSE
018100              COMPUTE WSS-FATOR-CRESCIMENTO ROUNDED =
018200                      (EM-LKQ-GROWTH-RATE - 10) * 0.015
018300              IF WSS-FATOR-CRESCIMENTO GREATER 0.30
018400                 MOVE 0.30             TO WSS-FATOR-CRESCIMENTO
018500              END-IF
018600           END-IF.
018700      *
018800      *  ---> FATOR DE RISCO - (R - 1) / 9 * 0,30
018900           MOVE EM-LKQ-RISK-SCORE      TO WSS-RISCO-N.
019000           COMPUTE WSS-FATOR-RISCO ROUNDED =
019100                   (WSS-RISCO-N - 1) / 9 * 0.30.
019200      *
019300      *  ---> FATOR DE PORTE - MICRO/SMALL/MEDIUM/LARGE
019400           EVALUATE EM-LKQ-COMPANY-SIZE
019500              WHEN 'MICRO'
019600                    MOVE -0.20         TO WSS-FATOR-PORTE
019700              WHEN 'SMALL'
019800                    MOVE -0.10         TO WSS-FATOR-PORTE
019900              WHEN 'MEDIUM'
020000                    MOVE  0.00         TO WSS-FATOR-PORTE
020100              WHEN 'LARGE'
020200                    MOVE  0.10         TO WSS-FATOR-PORTE
020300              WHEN OTHER
020400                    MOVE  0.00         TO WSS-FATOR-PORTE
020500           END-EVALUATE.
020600      *
020700       RT-CALCULA-FATORESX.
020800           EXIT.
020900      *
021000      *----------------------------------------------------------------*
021100       RT-CALCULA-VALOR                SECTION.
021200      *  ---> Multiplo ajustado, valor da empresa, valor do equity
021300      *----------------------------------------------------------------*
021400      *
021500           COMPUTE WSS-MULTIPLO-AJUST ROUNDED =
021600                   EM-LKQ-BASE-MULTIPLE *
021700                   (1 + WSS-FATOR-CRESCIMENTO - WSS-FATOR-RISCO
021800                      + WSS-FATOR-PORTE).
021900      *
022000      *  ---> FIGURA DE PUBLICACAO SOMENTE - NAO ENTRA NO CALCULO
022100           COMPUTE WSS-MULTIPLO-PUBLIC ROUNDED =
022200                   WSS-MULTIPLO-AJUST.
022300      *
022400      *  ---> VALOR DA EMPRESA - MULTIPLO NAO ARREDONDADO
022500           COMPUTE RS-LKR-ENTERPRISE-VALUE ROUNDED =
022600                   EM-LKQ-EBITDA * WSS-MULTIPLO-AJUST.
022700      *
022800      *  ---> PONTE PARA O VALOR DO EQUITY
022900           COMPUTE RS-LKR-CALCULATED-VALUE ROUNDED =
023000                   RS-LKR-ENTERPRISE-VALUE + EM-LKQ-CASH
023100                                            - EM-LKQ-DEBT
023200                                            + EM-LKQ-NON-OP-ASSETS.
023300      *
023400       RT-CALCULA-VALORX.
023500           EXIT.
023600      *
023700      *----------------------------------------------------------------*
023800      *                   F I M  D O  P R O G R A M A
023900      *----------------------------------------------------------------*
